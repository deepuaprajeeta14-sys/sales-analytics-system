000100******************************************************************
000200*                                                                *
000300*      SALPRDRC.cpy                                              *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      Layout of one product-master input line, and the         *
000700*      in-memory table SALSP010 loads it into.  The table is     *
000800*      searched by SALSP020 to enrich a sales transaction with   *
000900*      category/brand/rating.  Up to PM-MAX-PRODUCTS rows are    *
001000*      carried; this mirrors the size of the reference catalog   *
001100*      feed (see SPEC note on the product master's origin).      *
001200*                                                                *
001300******************************************************************
001400*    AMENDMENT HISTORY
001500*
001600*    DATE       BY    REQUEST    DESCRIPTION
001700*    ---------- ----- ---------- ----------------------------
001800*    1990-02-06 RJH   CV-0140    ORIGINAL PRODUCT MASTER BUFFER
001900*    1995-06-19 DPO   CV-0366    ADDED ASCENDING KEY / INDEXED BY
002000*                                SO SALSP020 CAN SEARCH THE
002100*                                TABLE INSTEAD OF A LINEAR SCAN
002200*    2001-01-08 MFA   CV-0560    WIDENED PM-TITLE TO 30 BYTES
002300*    2011-04-15 TLF   CV-0810    ADDED PM-MATCH-SW PER-ROW FLAG
002400*                                FOR THE ENRICHMENT SUMMARY COUNT
002450*    2022-02-21 TLF   CV-1102    CHANGED TO OCCURS DEPENDING ON
002460*                                PM-PRODUCT-COUNT - A SHORT LOAD
002470*                                WAS LEAVING UNSET TRAILING ROWS
002480*                                IN THE SEARCH ALL RANGE
002490*    2026-06-30 MFA   CV-1188    ADDED FILLER PADS - SHOP STANDARD,
002495*                                MISSED ON THE ORIGINAL CUT-OVER
002500*
002600******************************************************************
002700*
002800*    ONE INPUT LINE FROM THE PRODUCT MASTER FILE, BEFORE IT IS
002900*    UNSTRUNG INTO THE TABLE ROW BELOW.
003000*
003100 01  PM-PRODUCT-LINE-REC.
003200     05  PM-LINE-ID                     PIC X(4).
003300     05  PM-LINE-ID-N REDEFINES PM-LINE-ID
003400                                        PIC 9(4).
003500     05  PM-LINE-TITLE                  PIC X(30).
003600     05  PM-LINE-CATEGORY               PIC X(20).
003700     05  PM-LINE-BRAND                  PIC X(20).
003800     05  PM-LINE-PRICE                  PIC 9(7)V99.
003900     05  PM-LINE-RATING                 PIC 9V99.
003950     05  FILLER                         PIC X(01).
004000*
004100*    IN-MEMORY PRODUCT MASTER TABLE.  LOADED ONCE BY SALSP010
004200*    PARAGRAPH 110-LOAD-PRODUCT-MASTER AND PASSED TO SALSP020 ON
004300*    EVERY CALL SO THE REFERENCE FILE IS OPENED ONLY ONCE PER RUN.
004400*
004500 01  PM-PRODUCT-TABLE.
004600     05  PM-PRODUCT-COUNT               PIC S9(4)   COMP VALUE 0.
004700     05  PM-PRODUCT-ROW OCCURS 1 TO 100 TIMES
004710                        DEPENDING ON PM-PRODUCT-COUNT
004800                        ASCENDING KEY IS PM-ID
004900                        INDEXED BY PM-IDX.
005000         10  PM-ID                      PIC 9(4).
005100         10  PM-TITLE                   PIC X(30).
005200         10  PM-CATEGORY                PIC X(20).
005300         10  PM-BRAND                   PIC X(20).
005400         10  PM-PRICE                   PIC 9(7)V99 COMP-3.
005500         10  PM-RATING                  PIC 9V99.
005600         10  PM-MATCH-SW                PIC X(1)    VALUE 'N'.
005700             88  PM-ROW-MATCHED                     VALUE 'Y'.
005750         10  FILLER                     PIC X(1).
005800