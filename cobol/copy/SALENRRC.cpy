000100******************************************************************
000200*                                                                *
000300*      SALENRRC.cpy                                              *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      Layout of one enriched-transaction output line.  Carries  *
000700*      all eight sales-transaction fields plus the four fields   *
000800*      SALSP020 fills in from the product master.  Written,     *
000900*      pipe-delimited, by SALSP010 paragraph 250-ENRICH-AND-     *
001000*      WRITE after the CALL to SALSP020 returns.                 *
001100*                                                                *
001200******************************************************************
001300*    AMENDMENT HISTORY
001400*
001500*    DATE       BY    REQUEST    DESCRIPTION
001600*    ---------- ----- ---------- ----------------------------
001700*    2011-04-15 TLF   CV-0810    ORIGINAL LAYOUT - PAIRED WITH
001800*                                SALSP020 ENRICHMENT SUBROUTINE
001900*    2015-08-27 DPO   CV-0955    ADDED EN-MATCH-EDIT REDEFINES SO
002000*                                THE REPORT CAN SHOW A '*' FLAG
002100*                                WITHOUT RE-EDITING THE FIELD
002200*    2022-02-14 TLF   CV-1102    ADDED EN-API-RATING-EDIT AND THE
002210*                                TRAILING FILLER PAD
002220*    2026-06-30 MFA   CV-1188    WIDENED EN-QUANTITY-EDIT AND
002230*                                EN-UNIT-PRICE-EDIT - THE OLD
002240*                                PICTURES WERE TOO NARROW FOR THE
002250*                                UNDERLYING COMP-3 FIELDS AND WERE
002260*                                CLIPPING HIGH-ORDER DIGITS ON THE
002270*                                ENRICHED OUTPUT LINE
002300******************************************************************
002400*
002500 01  EN-ENRICHED-RECORD.
002600     05  EN-TRANSACTION-ID              PIC X(8).
002700     05  EN-SALE-DATE                   PIC X(10).
002800     05  EN-PRODUCT-ID                  PIC X(6).
002900     05  EN-PRODUCT-NAME                PIC X(25).
003000     05  EN-QUANTITY                    PIC S9(5)      COMP-3.
003100     05  EN-QUANTITY-EDIT                PIC -----9.
003200     05  EN-UNIT-PRICE                  PIC S9(7)V99   COMP-3.
003300     05  EN-UNIT-PRICE-EDIT               PIC -------9.99.
003400     05  EN-CUSTOMER-ID                 PIC X(8).
003500     05  EN-REGION                      PIC X(10).
003600*
003700*    ENRICHMENT RESULT FROM SALSP020.
003800*
003900     05  EN-API-CATEGORY                PIC X(20).
004000     05  EN-API-BRAND                   PIC X(20).
004100     05  EN-API-RATING                  PIC 9V99.
004150     05  EN-API-RATING-EDIT              PIC 9.99.
004200     05  EN-API-MATCH                   PIC X(5).
004300     05  EN-MATCH-EDIT REDEFINES EN-API-MATCH.
004400         10  EN-MATCH-FLAG-1ST          PIC X(1).
004500         10  EN-MATCH-FLAG-REST         PIC X(4).
004550     05  FILLER                         PIC X(04).
004600