000100******************************************************************
000200*                                                                *
000300*      SALSTATC.cpy                                              *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      Working storage shared by all three programs in the      *
000700*      subsystem.  SALSP010 owns and accumulates this area for  *
000800*      the life of the run; SALSP030 receives it on the LINKAGE *
000900*      SECTION to build the report; the validation summary and  *
001000*      run parameters are also visible to SALSP020 on request.  *
001100*      Placed in a copy book, per shop convention, because more *
001200*      than one compile unit needs the identical layout.        *
001300*                                                                *
001400******************************************************************
001500*    AMENDMENT HISTORY
001600*
001700*    DATE       BY    REQUEST    DESCRIPTION
001800*    ---------- ----- ---------- ----------------------------
001900*    2011-04-15 TLF   CV-0810    ORIGINAL - VALIDATION SUMMARY
002000*                                AND GRAND TOTALS ONLY
002100*    2013-10-02 DPO   CV-0888    ADDED REGION/PRODUCT/CUSTOMER/
002200*                                DATE TABLES FOR THE REPORT
002300*    2017-02-28 MFA   CV-0970    ADDED TOP-5 ARRAYS AND LOW
002400*                                PERFORMER LIST
002500*    2020-06-11 TLF   CV-1040    ADDED RUN-PARAMETER FILTERS
002600*                                (REGION / MIN-AMOUNT / MAX-AMOUNT)
002650*    2026-06-30 MFA   CV-1188    ADDED A TRAILING FILLER TO EVERY
002660*                                01-GROUP BELOW - SHOP STANDARD,
002670*                                MISSED WHEN THIS COPYBOOK WAS
002680*                                FIRST CUT FROM SALSP010
002690*    2026-07-14 MFA   CV-1194    WIDENED AN-DATE-CUST-SEEN FROM 50
002692*                                TO 500 ROWS - UNIQUE-CUSTOMERS IS
002694*                                PRINTED ON REPORT SECTION 6, SO A
002696*                                DATE WITH MORE THAN 50 DISTINCT
002698*                                BUYERS WAS UNDER-REPORTING WITH NO
002699*                                WARNING.  (THE CUSTOMER TABLE'S
002700*                                AN-CUST-PROD-SEEN CAP ABOVE IS NOT
002701*                                AFFECTED - THAT COUNT IS INTERNAL
002702*                                BOOKKEEPING ONLY AND IS NEVER
002703*                                PRINTED.)
002710*
002800******************************************************************
002900*
003000*    COUNTS PRINTED IN THE RUN LOG AND IN REPORT SECTION 2.
003100*
003200 01  VS-VALIDATION-SUMMARY.
003300     05  VS-TOTAL-INPUT                 PIC 9(5)        COMP.
003400     05  VS-TOTAL-INVALID                PIC 9(5)        COMP.
003500     05  VS-FILTERED-REGION              PIC 9(5)        COMP.
003600     05  VS-FILTERED-AMOUNT               PIC 9(5)        COMP.
003700     05  VS-FINAL-COUNT                  PIC 9(5)        COMP.
003750     05  FILLER                          PIC X(1)        VALUE SPACE.
003800*
003900*    OPTIONAL BATCH-PARAMETER FILTERS.  SET BY SALSP010 PARAGRAPH
004000*    050-ACCEPT-RUN-PARAMETERS FROM THE PARM CARD; SPEC DOES NOT
004100*    CALL FOR OPERATOR PROMPTING SO THESE ARE FIXED FOR THE RUN.
004200*
004300 01  RP-RUN-PARAMETERS.
004400     05  RP-REGION-FILTER                PIC X(10)       VALUE SPACES.
004500     05  RP-REGION-FILTER-SW             PIC X(1)        VALUE 'N'.
004600         88  RP-REGION-FILTER-ACTIVE                     VALUE 'Y'.
004700     05  RP-MIN-AMOUNT                   PIC S9(9)V99 COMP-3 VALUE 0.
004800     05  RP-MIN-AMOUNT-SW                PIC X(1)        VALUE 'N'.
004900         88  RP-MIN-AMOUNT-ACTIVE                        VALUE 'Y'.
005000     05  RP-MAX-AMOUNT                   PIC S9(9)V99 COMP-3 VALUE 0.
005100     05  RP-MAX-AMOUNT-SW                PIC X(1)        VALUE 'N'.
005200         88  RP-MAX-AMOUNT-ACTIVE                        VALUE 'Y'.
005250     05  FILLER                          PIC X(1)        VALUE SPACE.
005300*
005400*    RUN TIMESTAMP FOR THE REPORT HEADER (REPORT SECTION 1).
005500*
005600 01  RP-REPORT-TIMESTAMP.
005700     05  RP-RUN-CCYY                     PIC 9(4).
005800     05  RP-RUN-MM                       PIC 9(2).
005900     05  RP-RUN-DD                       PIC 9(2).
006000     05  RP-RUN-HH                       PIC 9(2).
006100     05  RP-RUN-MIN                      PIC 9(2).
006200     05  RP-RUN-SS                       PIC 9(2).
006300     05  RP-RECORDS-PROCESSED            PIC 9(5)        COMP.
006350     05  FILLER                          PIC X(1)        VALUE SPACE.
006400*
006500*    GRAND TOTALS - REPORT SECTION 2 (OVERALL SUMMARY) AND
006600*    SECTION 7 (BEST SELLING DAY).
006700*
006800 01  AN-GRAND-TOTALS.
006900     05  AN-GRAND-REVENUE                PIC S9(9)V99 COMP-3 VALUE 0.
007000     05  AN-GRAND-TRAN-COUNT              PIC S9(7)    COMP-3 VALUE 0.
007100     05  AN-AVG-ORDER-VALUE               PIC S9(7)V99 COMP-3 VALUE 0.
007200     05  AN-DATE-RANGE-MIN                PIC X(10)       VALUE SPACES.
007300     05  AN-DATE-RANGE-MAX                PIC X(10)       VALUE SPACES.
007400     05  AN-PEAK-DATE                     PIC X(10)       VALUE SPACES.
007500     05  AN-PEAK-REVENUE                  PIC S9(9)V99 COMP-3 VALUE 0.
007600     05  AN-PEAK-TRAN-COUNT                PIC S9(5)    COMP-3 VALUE 0.
007650     05  FILLER                            PIC X(1)     VALUE SPACE.
007700*
007800*    REGION CONTROL-TOTAL TABLE - REPORT SECTION 3 AND THE
007900*    AVERAGE-TRANSACTION-VALUE-PER-REGION LINE IN SECTION 7.
008000*    20 ROWS IS AMPLE FOR A REGION LIST.
008100*
008200 01  AN-REGION-TABLE.
008300     05  AN-REGION-COUNT                  PIC S9(4) COMP VALUE 0.
008400     05  AN-REGION-ROW OCCURS 20 TIMES
008500                       INDEXED BY AN-REGION-IDX.
008600         10  AN-REGION-NAME               PIC X(10)        VALUE SPACES.
008700         10  AN-REGION-SALES               PIC S9(9)V99 COMP-3 VALUE 0.
008800         10  AN-REGION-TRAN-COUNT          PIC S9(7)    COMP-3 VALUE 0.
008900         10  AN-REGION-PCT                 PIC S9(3)V99 COMP-3 VALUE 0.
008950     05  FILLER                           PIC X(1)        VALUE SPACE.
009000*
009100*    PER-PRODUCT QUANTITY/REVENUE TABLE - FEEDS THE TOP-5 AND
009200*    LOW-PERFORMER RANKINGS.  500 ROWS COVERS A FULL-SIZED DAILY
009300*    SALES EXTRACT WITHOUT OVERFLOWING.
009400*
009500 01  AN-PRODUCT-TABLE.
009600     05  AN-PRODUCT-COUNT                  PIC S9(4) COMP VALUE 0.
009700     05  AN-PRODUCT-ROW OCCURS 500 TIMES
009800                        INDEXED BY AN-PRODUCT-IDX.
009900         10  AN-PRODUCT-ID                 PIC X(6)         VALUE SPACES.
010000         10  AN-PRODUCT-NAME                PIC X(25)        VALUE SPACES.
010100         10  AN-PRODUCT-QTY                 PIC S9(7)    COMP-3 VALUE 0.
010200         10  AN-PRODUCT-REVENUE             PIC S9(9)V99 COMP-3 VALUE 0.
010300         10  AN-PRODUCT-RANKED-SW          PIC X(1)         VALUE 'N'.
010400             88  AN-PRODUCT-ALREADY-RANKED                 VALUE 'Y'.
010450     05  FILLER                            PIC X(1)        VALUE SPACE.
010500*
010600*    PER-CUSTOMER TOTALS - REPORT SECTION 5.  THE SMALL NESTED
010700*    TABLE BELOW IS A DISTINCT-PRODUCT-ID SCRATCHPAD, EMPTIED BY
010800*    HAND BECAUSE VS COBOL HAS NO SET DATA TYPE; A CUSTOMER
010900*    BUYING MORE THAN 20 DISTINCT PRODUCTS IN ONE RUN STOPS
011000*    GETTING CREDIT FOR FURTHER DISTINCT ITEMS - ACCEPTABLE SINCE
011100*    THE COUNT IS INTERNAL BOOKKEEPING AND IS NOT REPORTED.
011200*
011300 01  AN-CUSTOMER-TABLE.
011400     05  AN-CUSTOMER-COUNT                 PIC S9(4) COMP VALUE 0.
011500     05  AN-CUSTOMER-ROW OCCURS 500 TIMES
011600                         INDEXED BY AN-CUSTOMER-IDX.
011700         10  AN-CUSTOMER-ID                 PIC X(8)         VALUE SPACES.
011800         10  AN-CUSTOMER-SPENT               PIC S9(9)V99 COMP-3 VALUE 0.
011900         10  AN-CUSTOMER-ORDERS              PIC S9(5)    COMP-3 VALUE 0.
012000         10  AN-CUSTOMER-AOV                 PIC S9(7)V99 COMP-3 VALUE 0.
012100         10  AN-CUST-PROD-COUNT              PIC S9(3)    COMP-3 VALUE 0.
012200         10  AN-CUST-RANKED-SW              PIC X(1)         VALUE 'N'.
012300             88  AN-CUST-ALREADY-RANKED                    VALUE 'Y'.
012400         10  AN-CUST-PROD-SEEN OCCURS 20 TIMES
012500                     PIC X(6)  VALUE SPACES.
012550     05  FILLER                             PIC X(1)        VALUE SPACE.
012600*
012700*    PER-DATE TREND TABLE - REPORT SECTION 6 AND THE PEAK-DAY
012800*    AND DATE-RANGE DERIVATIONS.  370 ROWS COVERS ANY ONE YEAR OF
012900*    SELLING DAYS.  CUSTOMER-SEEN SCRATCHPAD IS PER-DAY, AND UNLIKE
012910*    AN-CUST-PROD-SEEN ABOVE, AN-DATE-CUST-COUNT *IS* PRINTED AS
012920*    THE "UNIQUE CUSTOMERS" COLUMN ON SECTION 6 - SO THE ROW LIMIT
012930*    HAS TO COVER THE WHOLE CUSTOMER UNIVERSE, NOT JUST A SAMPLE.
013000*    SIZED TO MATCH AN-CUSTOMER-ROW ABOVE.
013100*
013200 01  AN-DATE-TABLE.
013300     05  AN-DATE-COUNT                      PIC S9(4) COMP VALUE 0.
013400     05  AN-DATE-ROW OCCURS 370 TIMES
013500                     INDEXED BY AN-DATE-IDX.
013600         10  AN-DATE-VALUE             PIC X(10)        VALUE SPACES.
013700         10  AN-DATE-REVENUE           PIC S9(9)V99 COMP-3 VALUE 0.
013800         10  AN-DATE-TRAN-COUNT        PIC S9(5)    COMP-3 VALUE 0.
013900         10  AN-DATE-CUST-COUNT        PIC S9(3)    COMP-3 VALUE 0.
014000         10  AN-DATE-CUST-SEEN OCCURS 500 TIMES
014100                     PIC X(8)  VALUE SPACES.
014150     05  FILLER                         PIC X(1)        VALUE SPACE.
014200*
014300*    TOP-5 RANKED ARRAYS - REPORT SECTIONS 4 AND 5.  BUILT BY
014400*    SALSP010 600-RANK-PRODUCTS-BY-QTY AND 620-RANK-CUSTOMERS-BY-
014500*    SPEND AFTER THE MAIN FILE LOOP HAS CLOSED.
014600*
014700 01  AN-TOP5-PRODUCTS.
014800     05  AN-TOP5-PROD-USED                   PIC S9(4) COMP VALUE 0.
014900     05  AN-TOP5-PROD-ROW OCCURS 5 TIMES.
015000         10  AN-TOP5-PROD-NAME         PIC X(25)        VALUE SPACES.
015100         10  AN-TOP5-PROD-QTY          PIC S9(7)    COMP-3 VALUE 0.
015200         10  AN-TOP5-PROD-REVENUE      PIC S9(9)V99 COMP-3 VALUE 0.
015250     05  FILLER                               PIC X(1)  VALUE SPACE.
015300*
015400 01  AN-TOP5-CUSTOMERS.
015500     05  AN-TOP5-CUST-USED                   PIC S9(4) COMP VALUE 0.
015600     05  AN-TOP5-CUST-ROW OCCURS 5 TIMES.
015700         10  AN-TOP5-CUST-ID           PIC X(8)         VALUE SPACES.
015800         10  AN-TOP5-CUST-SPENT        PIC S9(9)V99 COMP-3 VALUE 0.
015900         10  AN-TOP5-CUST-ORDERS       PIC S9(5)    COMP-3 VALUE 0.
015950     05  FILLER                               PIC X(1)  VALUE SPACE.
016000*
016100*    LOW PERFORMERS - REPORT SECTION 7.  QTY BELOW
016200*    AN-LOW-PERF-THRESHOLD (DEFAULT 10, SEE SPEC), ASCENDING.
016300*
016400 01  AN-LOW-PERFORMERS.
016500     05  AN-LOW-PERF-COUNT                   PIC S9(4) COMP VALUE 0.
016600     05  AN-LOW-PERF-THRESHOLD               PIC S9(5) COMP-3 VALUE +10.
016700     05  AN-LOW-PERF-ROW OCCURS 500 TIMES
016800                         INDEXED BY AN-LOW-IDX.
016900         10  AN-LOW-PERF-NAME          PIC X(25)        VALUE SPACES.
017000         10  AN-LOW-PERF-QTY           PIC S9(7)    COMP-3 VALUE 0.
017100         10  AN-LOW-PERF-REVENUE       PIC S9(9)V99 COMP-3 VALUE 0.
017150     05  FILLER                            PIC X(1)  VALUE SPACE.
017200*
017300*    ENRICHMENT SUMMARY - REPORT SECTION 8.  MATCHED-COUNT AND
017400*    SUCCESS-RATE ARE MAINTAINED BY SALSP020; THE UNMATCHED-NAME
017500*    LIST IS DEDUPED AND SORTED BY SALSP010 PARAGRAPH
017600*    650-SORT-UNMATCHED-NAMES BEFORE THE CALL TO SALSP030.
017700*
017800 01  EN-ENRICH-SUMMARY.
017900     05  EN-MATCHED-COUNT                    PIC S9(5) COMP-3 VALUE 0.
018000     05  EN-SUCCESS-RATE                      PIC S9(3)V99 COMP-3 VALUE 0.
018100     05  EN-UNMATCHED-COUNT                   PIC S9(4) COMP VALUE 0.
018200     05  EN-UNMATCHED-NAME OCCURS 500 TIMES
018300                           INDEXED BY EN-UNMATCHED-IDX
018400                     PIC X(25) VALUE SPACES.
018450     05  FILLER                              PIC X(1)  VALUE SPACE.
