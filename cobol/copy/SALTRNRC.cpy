000100******************************************************************
000200*                                                                *
000300*      SALTRNRC.cpy                                              *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      Layout of one parsed sales transaction.  The raw input   *
000700*      line is pipe-delimited text; SALSP010 paragraph          *
000800*      210-PARSE-SALES-LINE UNSTRINGs it into this area before  *
000900*      validation, filtering and accumulation.                  *
001000*                                                                *
001100******************************************************************
001200*    AMENDMENT HISTORY
001300*
001400*    DATE       BY    REQUEST    DESCRIPTION
001500*    ---------- ----- ---------- ----------------------------
001600*    1989-03-14 RJH   CV-0112    ORIGINAL LAYOUT - 6 FIELDS
001700*    1991-07-02 RJH   CV-0188    ADDED ST-CUSTOMER-ID, ST-REGION
001800*    1994-11-21 DPO   CV-0340    ADDED ST-TRAN-ID-CHECK REDEFINES
001900*                                FOR PREFIX EDIT
002000*    1998-12-02 MFA   CV-0501    Y2K - DATE FIELD EXPANDED TO
002100*                                4-DIGIT CENTURY (WAS 2-DIGIT)
002200*    2003-05-09 DPO   CV-0622    ADDED ST-AMOUNT ACCUMULATOR,
002300*                                ST-VALID-SW INDICATOR
002400*    2009-09-30 TLF   CV-0789    ADDED ST-PROD-ID-CHECK AND
002500*                                ST-CUST-ID-CHECK REDEFINES
002600*
002700******************************************************************
002800*
002900 01  ST-TRANSACTION-RECORD.
003000*
003100*    TRANSACTION KEY.  MUST BEGIN WITH 'T' (BUSINESS RULE R-010).
003200*
003300     05  ST-TRANSACTION-ID             PIC X(8).
003400     05  ST-TRAN-ID-CHECK REDEFINES ST-TRANSACTION-ID.
003500         10  ST-TRAN-ID-PREFIX          PIC X(1).
003600         10  ST-TRAN-ID-SUFFIX          PIC X(7).
003700*
003800*    SALE DATE, ISO FORMAT CCYY-MM-DD.  BROKEN OUT BELOW FOR THE
003900*    DAILY-TREND CONTROL BREAK AND FOR MIN/MAX DATE-RANGE EDITS.
004000*
004100     05  ST-SALE-DATE                   PIC X(10).
004200     05  ST-SALE-DATE-BRK REDEFINES ST-SALE-DATE.
004300         10  ST-DATE-CCYY               PIC X(4).
004400         10  ST-DATE-DASH1              PIC X(1).
004500         10  ST-DATE-MM                 PIC X(2).
004600         10  ST-DATE-DASH2              PIC X(1).
004700         10  ST-DATE-DD                 PIC X(2).
004800*
004900*    PRODUCT KEY.  MUST BEGIN WITH 'P'; SUFFIX IS THE NUMERIC ID
005000*    USED BY SALSP020 TO JOIN AGAINST THE PRODUCT MASTER TABLE.
005100*
005200     05  ST-PRODUCT-ID                  PIC X(6).
005300     05  ST-PROD-ID-CHECK REDEFINES ST-PRODUCT-ID.
005400         10  ST-PROD-ID-PREFIX          PIC X(1).
005500         10  ST-PROD-ID-SUFFIX          PIC X(5).
005600         10  ST-PROD-ID-SUFFIX-N REDEFINES ST-PROD-ID-SUFFIX
005700                                        PIC 9(5).
005800*
005900     05  ST-PRODUCT-NAME                PIC X(25).
006000*
006100*    QUANTITY AND UNIT PRICE ARE PACKED LIKE THE OTHER BUSINESS
006200*    ACCUMULATORS IN THIS SUBSYSTEM.  THE INCOMING TEXT FIELD IS
006300*    COMMA-STRIPPED AND NUMERIC-TESTED BEFORE IT LANDS HERE.
006400*
006500     05  ST-QUANTITY                    PIC S9(5)      COMP-3.
006600     05  ST-UNIT-PRICE                  PIC S9(7)V99   COMP-3.
006700*
006800*    CUSTOMER KEY.  MUST BEGIN WITH 'C'.
006900*
007000     05  ST-CUSTOMER-ID                 PIC X(8).
007100     05  ST-CUST-ID-CHECK REDEFINES ST-CUSTOMER-ID.
007200         10  ST-CUST-ID-PREFIX          PIC X(1).
007300         10  ST-CUST-ID-SUFFIX          PIC X(7).
007400*
007500     05  ST-REGION                      PIC X(10).
007600*
007700*    DERIVED - QUANTITY TIMES UNIT PRICE, EXACT TO 2 DECIMALS.
007800*    COMPUTED ONCE IN 220-VALIDATE-TRANSACTION AND CARRIED WITH
007900*    THE RECORD FOR EVERY DOWNSTREAM PARAGRAPH.
008000*
008100     05  ST-AMOUNT                      PIC S9(9)V99   COMP-3.
008200*
008300*    SET BY 220-VALIDATE-TRANSACTION; TESTED BY EVERY PARAGRAPH
008400*    DOWNSTREAM OF THE VALIDATOR SO THE RECORD NEVER HAS TO BE
008500*    RE-EDITED.
008600*
008700     05  ST-VALID-SW                    PIC X(1)       VALUE 'N'.
008800         88  ST-RECORD-VALID                           VALUE 'Y'.
008900         88  ST-RECORD-INVALID                         VALUE 'N'.
009000*
009100     05  FILLER                         PIC X(20).
