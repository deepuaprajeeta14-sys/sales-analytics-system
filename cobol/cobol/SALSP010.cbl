000100******************************************************************
000200*                                                                *
000300*      SALSP010                                                 *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      MAIN DRIVER.  READS THE PIPE-DELIMITED SALES EXTRACT,     *
000700*      PARSES AND VALIDATES EACH TRANSACTION, APPLIES THE        *
000800*      OPTIONAL REGION/AMOUNT FILTERS, ACCUMULATES THE ANALYTICS *
000900*      TABLES IN SALSTATC, CALLS SALSP020 ONCE PER KEPT          *
001000*      TRANSACTION TO ENRICH IT FROM THE PRODUCT MASTER, WRITES  *
001100*      THE ENRICHED EXTRACT, THEN CALLS SALSP030 TO PRINT THE    *
001200*      SALES ANALYTICS REPORT.                                  *
001300*                                                                *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    SALSP010.
001700 AUTHOR.        T L FENWICK.
001800 INSTALLATION.  CRESTVIEW DATA SERVICES.
001900 DATE-WRITTEN.  APRIL 1989.
002000 DATE-COMPILED.
002100 SECURITY.      CRESTVIEW DATA SERVICES - INTERNAL USE ONLY.
002200******************************************************************
002300*    AMENDMENT HISTORY
002400*
002500*    DATE       BY    REQUEST    DESCRIPTION
002600*    ---------- ----- ---------- ----------------------------
002700*    1989-04-03 RJH   CV-0112    ORIGINAL DRIVER - READ TRANSACTION
002800*                                EXTRACT, CALL SALSP020, PRINT
002900*                                SUMMARY TOTALS ONLY
003000*    1991-07-09 RJH   CV-0188    ADDED CUSTOMER/REGION BREAKOUT
003100*                                TABLES (SALSTATC)
003200*    1994-11-28 DPO   CV-0340    ADDED PREFIX VALIDATION (R-010
003300*                                THROUGH R-014) AND VS- COUNTERS
003400*    1998-12-09 MFA   CV-0501    Y2K - SWITCHED RUN-DATE STAMP FROM
003500*                                2-DIGIT TO ACCEPT FROM DATE
003600*                                YYYYMMDD (4-DIGIT CENTURY)
003700*    2003-05-16 DPO   CV-0622    ADDED OPTIONAL REGION/MIN/MAX
003800*                                PARM FILTERS (LK-PARM-AREA)
003900*    2009-10-07 TLF   CV-0789    ADDED TOP-5 PRODUCT/CUSTOMER
004000*                                RANKING, PEAK-DAY, LOW PERFORMERS
004100*    2015-09-03 DPO   CV-0955    SPLIT REPORT WRITING OUT TO
004200*                                SALSP030 - THIS PROGRAM NO LONGER
004300*                                OPENS THE REPORT FILE DIRECTLY
004400*    2022-02-14 TLF   CV-1102    ADDED PRODUCT-NAME/QUANTITY/
004500*                                UNIT-PRICE COMMA STRIPPING (FEED
004600*                                STARTED ARRIVING WITH THOUSANDS
004700*                                SEPARATORS)
004710*    2026-07-14 MFA   CV-1194    WIDENED THE AN-DATE-CUST-SEEN CAP
004719*                                IN 248-TRACK-DATE-DISTINCT-CUST
004728*                                FROM 50 TO 500 TO MATCH SALSTATC -
004737*                                UNIQUE CUSTOMERS IS A PRINTED
004746*                                SECTION 6 COLUMN, NOT A SAFE PLACE
004755*                                TO CAP SILENTLY
004764*    2026-07-14 MFA   CV-1195    110-LOAD-PRODUCT-MASTER NOW SORTS
004773*                                PM-PRODUCT-ROW ASCENDING BY PM-ID
004782*                                RIGHT AFTER LOAD - SALSP020'S
004791*                                SEARCH ALL IS A BINARY SEARCH AND
004800*                                NEEDS THE TABLE IN KEY ORDER, BUT
004809*                                THE FEED ARRIVES IN EXTRACT ORDER
004818*                                NOT ID ORDER
004827*    2026-07-21 MFA   CV-1197    700-READ-SALES-FILE AND 710-READ-
004836*                                PRODUCT-FILE NOW GO TO A NAMED
004845*                                ERROR PARAGRAPH ON A BAD FILE
004854*                                STATUS INSTEAD OF DISPLAYING IN
004863*                                LINE - EVERY CALLER NOW PERFORMS
004872*                                THESE PARAGRAPHS THRU THEIR EXIT
004881*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005310              OFF STATUS IS WS-TRACE-SW-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SALES-FILE      ASSIGN TO SALESIN
005700                             ORGANIZATION IS LINE SEQUENTIAL
005800                             FILE STATUS IS WS-SALES-STATUS.
005900     SELECT PRODUCT-FILE    ASSIGN TO PRODIN
006000                             ORGANIZATION IS LINE SEQUENTIAL
006100                             FILE STATUS IS WS-PRODUCT-STATUS.
006200     SELECT ENRICHED-FILE   ASSIGN TO ENRICHOT
006300                             ORGANIZATION IS LINE SEQUENTIAL
006400                             FILE STATUS IS WS-ENRICH-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  SALES-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007200 01  SALES-LINE-REC.
007300     05  SALES-LINE-TEXT             PIC X(199).
007400     05  FILLER                      PIC X(01).
007500*
007600 FD  PRODUCT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900 01  PRODUCT-LINE-REC.
008000     05  PRODUCT-LINE-TEXT           PIC X(199).
008100     05  FILLER                      PIC X(01).
008200*
008300 FD  ENRICHED-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 01  ENRICHED-LINE-REC.
008700     05  ENRICHED-LINE-TEXT          PIC X(199).
008800     05  FILLER                      PIC X(01).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200*    COPYBOOKS SHARED ACROSS THE SUBSYSTEM.
009300*
009400     COPY SALTRNRC.
009500     COPY SALPRDRC.
009600     COPY SALENRRC.
009700     COPY SALSTATC.
009800*
009900 01  WS-FIELDS.
010000     05  WS-SALES-STATUS             PIC X(2).
010100         88  WS-SALES-OK                        VALUE '00'.
010200         88  WS-SALES-EOF-ST                     VALUE '10'.
010300     05  WS-PRODUCT-STATUS           PIC X(2).
010400         88  WS-PRODUCT-OK                       VALUE '00'.
010500         88  WS-PRODUCT-EOF-ST                   VALUE '10'.
010600     05  WS-ENRICH-STATUS            PIC X(2).
010700     05  WS-SALES-EOF                PIC X(1)    VALUE 'N'.
010800     05  WS-PRODUCT-EOF              PIC X(1)    VALUE 'N'.
010900     05  WS-KEEP-SW                  PIC X(1)    VALUE 'Y'.
011000     05  WS-FOUND-SW                 PIC X(1)    VALUE 'N'.
011100     05  FILLER                      PIC X(10).
011200*
011300*    SYSTEM DATE/TIME FOR THE REPORT TIMESTAMP.  ACCEPT FROM DATE
011400*    YYYYMMDD GIVES THE 4-DIGIT CENTURY DIRECTLY - NO FUNCTION
011500*    CALL AND NO Y2K WINDOWING NEEDED.
011600*
011700 01  SYSTEM-DATE-AND-TIME.
011800     05  WS-SYSTEM-DATE.
011900         10  WS-SYS-CCYY              PIC 9(4).
012000         10  WS-SYS-MM                PIC 9(2).
012100         10  WS-SYS-DD                PIC 9(2).
012200     05  WS-SYSTEM-TIME.
012300         10  WS-SYS-HH                 PIC 9(2).
012400         10  WS-SYS-MIN                PIC 9(2).
012500         10  WS-SYS-SS                 PIC 9(2).
012600         10  WS-SYS-HNDSEC             PIC 9(2).
012650     05  FILLER                        PIC X(1).
012700*
012800*    UNSTRING WORK AREA FOR 210-PARSE-SALES-LINE AND
012900*    112-PARSE-PRODUCT-LINE.  WS-F9/WS-PF... ARE SENTINEL TARGETS
013000*    THAT CATCH A ROW WITH MORE FIELDS THAN EXPECTED.
013100*
013200 01  WS-PARSE-FIELDS.
013300     05  WS-F1                       PIC X(10).
013400     05  WS-F2                       PIC X(10).
013500     05  WS-F3                       PIC X(10).
013600     05  WS-F4                       PIC X(30).
013700     05  WS-F5                       PIC X(15).
013800     05  WS-F6                       PIC X(15).
013900     05  WS-F7                       PIC X(10).
014000     05  WS-F8                       PIC X(15).
014100     05  WS-F9                       PIC X(15).
014200     05  WS-FIELD-COUNT              PIC S9(3)   COMP.
014300     05  WS-PARSE-OK-SW              PIC X(1)    VALUE 'Y'.
014400         88  WS-PARSE-OK                         VALUE 'Y'.
014500     05  FILLER                      PIC X(05).
014600*
014700 01  WS-PRODUCT-PARSE-FIELDS.
014800     05  WS-PF1                      PIC X(10).
014900     05  WS-PF2                      PIC X(30).
015000     05  WS-PF3                      PIC X(20).
015100     05  WS-PF4                      PIC X(20).
015200     05  WS-PF5                      PIC X(15).
015300     05  WS-PF6                      PIC X(10).
015400     05  FILLER                      PIC X(05).
015500*
015600*    GENERIC COMMA-STRIP WORK AREA - USED FOR PRODUCT NAME,
015700*    QUANTITY AND UNIT PRICE TEXT BEFORE NUMERIC CONVERSION.
015800*
015900 01  WS-STRIP-AREA.
016000     05  WS-STRIP-IN                 PIC X(30).
016100     05  WS-STRIP-OUT                PIC X(30).
016200     05  WS-STRIP-IX                 PIC S9(3)   COMP.
016300     05  WS-STRIP-OX                 PIC S9(3)   COMP.
016400     05  WS-STRIP-CHAR                PIC X(1).
016500     05  FILLER                      PIC X(05).
016600*
016700*    GENERIC "RIGHT-JUSTIFY AND ZERO-FILL" CONVERTER - TAKES A
016800*    LEFT-JUSTIFIED DIGIT STRING (TRAILING SPACES) AND BUILDS A
016900*    9-DIGIT NUMERIC-TESTABLE FIELD FROM IT.  SHARED BY THE
017000*    QUANTITY, UNIT-PRICE AND PRODUCT-PRICE CONVERSIONS.
017100*
017200 01  WS-CONVERT-AREA.
017300     05  WS-CONV-IN                  PIC X(15).
017400     05  WS-CONV-OUT-TXT             PIC X(9).
017500     05  WS-CONV-OUT-NUM REDEFINES WS-CONV-OUT-TXT
017600                                     PIC 9(9).
017700     05  WS-CV-IX                    PIC S9(3)   COMP.
017800     05  WS-CV-LEN                   PIC S9(3)   COMP.
017900     05  WS-CV-START                 PIC S9(3)   COMP.
018000     05  FILLER                      PIC X(05).
018100*
018200*    UNIT-PRICE / PRODUCT-PRICE DECIMAL SPLIT WORK AREA.
018300*
018400 01  WS-PRICE-AREA.
018500     05  WS-PRICE-WHOLE-RAW          PIC X(15).
018600     05  WS-PRICE-DEC-RAW            PIC X(15).
018700     05  WS-PRICE-WHOLE-NUM          PIC S9(7)   COMP-3.
018800     05  WS-PRICE-DEC-TXT            PIC X(2).
018900     05  WS-PRICE-DEC-NUM REDEFINES WS-PRICE-DEC-TXT
019000                                     PIC 99.
019100     05  FILLER                      PIC X(05).
019200*
019300*    RANKING / SELECTION-SORT SCRATCH FIELDS - SHARED BY EVERY
019400*    600-SERIES PARAGRAPH SINCE EACH RUNS TO COMPLETION BEFORE
019500*    THE NEXT ONE USES THEM.
019600*
019700 01  WS-RANK-AREA.
019800     05  WS-RANK-IX                  PIC S9(3)   COMP.
019900     05  WS-BEST-IDX                 PIC S9(4)   COMP.
020000     05  WS-BEST-QTY                 PIC S9(5)   COMP-3.
020100     05  WS-BEST-SPENT               PIC S9(9)V99 COMP-3.
020200     05  WS-BEST-REVENUE             PIC S9(9)V99 COMP-3.
020300     05  WS-SORT-IX                  PIC S9(4)   COMP.
020400     05  WS-SORT-JX                   PIC S9(4)   COMP.
020500     05  WS-SORT-BEST-IX              PIC S9(4)   COMP.
020600     05  WS-SEEN-IX                   PIC S9(3)   COMP.
020700     05  FILLER                      PIC X(05).
020800*
020900 01  WS-SWAP-AREA.
021000     05  WS-SWAP-NAME                PIC X(25).
021100     05  WS-SWAP-SALES               PIC S9(9)V99 COMP-3.
021200     05  WS-SWAP-TRAN-COUNT          PIC S9(7)    COMP-3.
021300     05  WS-SWAP-PCT                 PIC S9(3)V99 COMP-3.
021400     05  WS-SWAP-QTY                 PIC S9(5)    COMP-3.
021500     05  WS-SWAP-REVENUE             PIC S9(9)V99 COMP-3.
021600     05  WS-SWAP-VALUE               PIC X(10).
021700     05  WS-SWAP-CUST-COUNT          PIC S9(5)    COMP.
021800     05  WS-SWAP-UNAME               PIC X(25).
021810     05  WS-SWAP-PM-ID               PIC 9(4).
021820     05  WS-SWAP-PM-TITLE            PIC X(30).
021830     05  WS-SWAP-PM-CATEGORY         PIC X(20).
021840     05  WS-SWAP-PM-BRAND            PIC X(20).
021850     05  WS-SWAP-PM-PRICE            PIC 9(7)V99  COMP-3.
021860     05  WS-SWAP-PM-RATING           PIC 9V99.
021900     05  FILLER                      PIC X(05).
022000*
022100 LINKAGE SECTION.
022200*
022300*    FIXED-COLUMN BATCH PARM - EQUIVALENT OF THE OLD JCL PARM
022400*    CARD.  ALL THREE FILTERS ARE OPTIONAL; A SPACE-FILLED
022500*    FIELD MEANS "NO FILTER OF THIS KIND FOR THIS RUN".
022600*
022700 01  LK-PARM-AREA.
022800     05  LK-PARM-LENGTH              PIC S9(4)   COMP.
022900     05  LK-PARM-TEXT.
023000         10  LK-PARM-REGION          PIC X(10).
023100         10  LK-PARM-MIN             PIC X(11).
023200         10  LK-PARM-MIN-N REDEFINES LK-PARM-MIN
023300                                     PIC 9(9)V99.
023400         10  LK-PARM-MAX             PIC X(11).
023500         10  LK-PARM-MAX-N REDEFINES LK-PARM-MAX
023600                                     PIC 9(9)V99.
023700         10  FILLER                  PIC X(48).
023800*
023900 PROCEDURE DIVISION USING LK-PARM-AREA.
024000*
024100 000-MAIN.
024200     PERFORM 050-INIT-RUN-PARAMETERS.
024300     PERFORM 060-GET-RUN-TIMESTAMP.
024400     PERFORM 100-OPEN-FILES.
024500     IF WS-SALES-EOF NOT = 'Y'
024600         PERFORM 110-LOAD-PRODUCT-MASTER
024700         PERFORM 120-WRITE-ENRICHED-HEADER
024800         PERFORM 700-READ-SALES-FILE THRU 700-EXIT
024900         PERFORM 200-PROCESS-SALES-FILE
025000             UNTIL WS-SALES-EOF = 'Y'
025400         PERFORM 600-RANK-PRODUCTS-BY-QTY
025500         PERFORM 610-RANK-REGIONS-BY-SALES
025600         PERFORM 615-SORT-DATE-TABLE-ASCENDING
025700         PERFORM 620-RANK-CUSTOMERS-BY-SPEND
025800         PERFORM 630-FIND-PEAK-SALES-DAY
025900         PERFORM 640-FIND-LOW-PERFORMERS
026000         PERFORM 650-SORT-UNMATCHED-NAMES
026100         PERFORM 660-COMPUTE-REGION-PERCENTAGES
026200         PERFORM 670-COMPUTE-GRAND-AVERAGES
026300         PERFORM 680-COMPUTE-ENRICHMENT-SUCCESS-RATE
026400         PERFORM 900-WRITE-REPORT
026500         PERFORM 950-DISPLAY-RUN-SUMMARY
026600     END-IF.
026700     PERFORM 990-CLOSE-FILES.
026800     GOBACK.
026900*
027000*    ----------------------------------------------------------
027100*    INITIALISATION
027200*    ----------------------------------------------------------
027300*
027400 050-INIT-RUN-PARAMETERS.
027500     MOVE SPACES TO RP-REGION-FILTER.
027600     MOVE 'N' TO RP-REGION-FILTER-SW.
027700     MOVE 0 TO RP-MIN-AMOUNT.
027800     MOVE 'N' TO RP-MIN-AMOUNT-SW.
027900     MOVE 0 TO RP-MAX-AMOUNT.
028000     MOVE 'N' TO RP-MAX-AMOUNT-SW.
028100     IF LK-PARM-LENGTH > 0
028200         IF LK-PARM-REGION NOT = SPACES
028300             MOVE LK-PARM-REGION TO RP-REGION-FILTER
028400             MOVE 'Y' TO RP-REGION-FILTER-SW
028500         END-IF
028600         IF LK-PARM-MIN NOT = SPACES
028700             IF LK-PARM-MIN-N IS NUMERIC
028800                 MOVE LK-PARM-MIN-N TO RP-MIN-AMOUNT
028900                 MOVE 'Y' TO RP-MIN-AMOUNT-SW
029000             END-IF
029100         END-IF
029200         IF LK-PARM-MAX NOT = SPACES
029300             IF LK-PARM-MAX-N IS NUMERIC
029400                 MOVE LK-PARM-MAX-N TO RP-MAX-AMOUNT
029500                 MOVE 'Y' TO RP-MAX-AMOUNT-SW
029600             END-IF
029700         END-IF
029800     END-IF.
029900*
030000 060-GET-RUN-TIMESTAMP.
030100*    ACCEPT ... FROM DATE YYYYMMDD - NOT FUNCTION CURRENT-DATE.
030200     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
030300     ACCEPT WS-SYSTEM-TIME FROM TIME.
030400     MOVE WS-SYS-CCYY TO RP-RUN-CCYY.
030500     MOVE WS-SYS-MM   TO RP-RUN-MM.
030600     MOVE WS-SYS-DD   TO RP-RUN-DD.
030700     MOVE WS-SYS-HH   TO RP-RUN-HH.
030800     MOVE WS-SYS-MIN  TO RP-RUN-MIN.
030900     MOVE WS-SYS-SS   TO RP-RUN-SS.
031000*
031100 100-OPEN-FILES.
031200     OPEN INPUT  SALES-FILE
031300          INPUT  PRODUCT-FILE
031400          OUTPUT ENRICHED-FILE.
031500     IF WS-SALES-STATUS NOT = '00'
031600         DISPLAY 'SALSP010 - ERROR OPENING SALES FILE.  STATUS '
031700                  WS-SALES-STATUS
031800         MOVE 'Y' TO WS-SALES-EOF
031900     END-IF.
032000     IF WS-PRODUCT-STATUS NOT = '00'
032100         DISPLAY 'SALSP010 - ERROR OPENING PRODUCT FILE. STATUS '
032200                  WS-PRODUCT-STATUS
032300         MOVE 'Y' TO WS-SALES-EOF
032400     END-IF.
032500     IF WS-ENRICH-STATUS NOT = '00'
032600         DISPLAY 'SALSP010 - ERROR OPENING ENRICH FILE.  STATUS '
032700                  WS-ENRICH-STATUS
032800         MOVE 'Y' TO WS-SALES-EOF
032900     END-IF.
033000*
033100*    ----------------------------------------------------------
033200*    PRODUCT MASTER LOAD (PRODUCT ENRICHMENT - BATCH FLOW)
033300*    ----------------------------------------------------------
033400*
033500 110-LOAD-PRODUCT-MASTER.
033600     PERFORM 710-READ-PRODUCT-FILE THRU 710-EXIT.
033700     PERFORM 111-PROCESS-PRODUCT-RECORD
033800         UNTIL WS-PRODUCT-EOF = 'Y'.
033850     PERFORM 115-SORT-PRODUCT-TABLE-ASCENDING.
033900*
034000 111-PROCESS-PRODUCT-RECORD.
034100     IF PRODUCT-LINE-TEXT NOT = SPACES
034200         PERFORM 112-PARSE-PRODUCT-LINE
034300     END-IF.
034400     PERFORM 710-READ-PRODUCT-FILE THRU 710-EXIT.
034500*
034600 112-PARSE-PRODUCT-LINE.
034700     UNSTRING PRODUCT-LINE-TEXT DELIMITED BY '|'
034800         INTO WS-PF1 WS-PF2 WS-PF3 WS-PF4 WS-PF5 WS-PF6.
034900     MOVE WS-PF1 TO PM-LINE-ID.
035000     IF PM-LINE-ID-N IS NUMERIC
035100         AND PM-PRODUCT-COUNT < 100
035200         ADD 1 TO PM-PRODUCT-COUNT
035300         MOVE PM-LINE-ID-N TO PM-ID(PM-PRODUCT-COUNT)
035400         MOVE WS-PF2 TO PM-TITLE(PM-PRODUCT-COUNT)
035500         MOVE WS-PF3 TO PM-CATEGORY(PM-PRODUCT-COUNT)
035600         MOVE WS-PF4 TO PM-BRAND(PM-PRODUCT-COUNT)
035700         PERFORM 113-PARSE-PRODUCT-PRICE
035800         PERFORM 114-PARSE-PRODUCT-RATING
035900     END-IF.
036000*
036100 113-PARSE-PRODUCT-PRICE.
036200     MOVE WS-PF5 TO WS-STRIP-IN.
036300     PERFORM 214-STRIP-COMMAS.
036400     UNSTRING WS-STRIP-OUT DELIMITED BY '.'
036500         INTO WS-PRICE-WHOLE-RAW WS-PRICE-DEC-RAW.
036600     MOVE WS-PRICE-WHOLE-RAW TO WS-CONV-IN.
036700     PERFORM 211-CONVERT-DIGITS-TO-NUMERIC.
036800     IF WS-CONV-OUT-NUM IS NUMERIC
036900         MOVE WS-CONV-OUT-NUM TO WS-PRICE-WHOLE-NUM
037000         PERFORM 217-PAD-PRICE-DECIMAL
037100         IF WS-PRICE-DEC-NUM IS NUMERIC
037200             COMPUTE PM-PRICE(PM-PRODUCT-COUNT) ROUNDED =
037300                 WS-PRICE-WHOLE-NUM + (WS-PRICE-DEC-NUM / 100)
037400         END-IF
037500     END-IF.
037600*
037700 114-PARSE-PRODUCT-RATING.
037800     MOVE WS-PF6 TO WS-STRIP-IN.
037900     PERFORM 214-STRIP-COMMAS.
038000     UNSTRING WS-STRIP-OUT DELIMITED BY '.'
038100         INTO WS-PRICE-WHOLE-RAW WS-PRICE-DEC-RAW.
038200     MOVE WS-PRICE-WHOLE-RAW TO WS-CONV-IN.
038300     PERFORM 211-CONVERT-DIGITS-TO-NUMERIC.
038400     IF WS-CONV-OUT-NUM IS NUMERIC
038500         PERFORM 217-PAD-PRICE-DECIMAL
038600         IF WS-PRICE-DEC-NUM IS NUMERIC
038700             COMPUTE PM-RATING(PM-PRODUCT-COUNT) ROUNDED =
038800                 WS-CONV-OUT-NUM + (WS-PRICE-DEC-NUM / 100)
038900         END-IF
039000     END-IF.
039101*
039102*    2026-07-14 MFA CV-1194 - SALSP020'S SEARCH ALL AGAINST
039103*    PM-PRODUCT-ROW IS A BINARY SEARCH; IT ONLY WORKS IF THE TABLE
039104*    IS IN ASCENDING PM-ID ORDER, BUT THE PRODUCT MASTER FEED IS
039105*    IN WHATEVER ORDER ITS OWN EXTRACT PUT IT IN, NOT NECESSARILY
039106*    ASCENDING ID.  SORT THE TABLE HERE, ONCE, RIGHT AFTER LOAD,
039107*    SAME SELECTION-SORT SHAPE AS 615-SORT-DATE-TABLE-ASCENDING.
039108*
039109 115-SORT-PRODUCT-TABLE-ASCENDING.
039110     PERFORM 116-PRODUCT-SORT-PASS
039111         VARYING WS-SORT-IX FROM 1 BY 1
039112         UNTIL WS-SORT-IX >= PM-PRODUCT-COUNT.
039113*
039114 116-PRODUCT-SORT-PASS.
039115     MOVE WS-SORT-IX TO WS-SORT-BEST-IX.
039116     PERFORM 117-FIND-LOWEST-PRODUCT-ID
039117         VARYING WS-SORT-JX FROM WS-SORT-IX BY 1
039118         UNTIL WS-SORT-JX > PM-PRODUCT-COUNT.
039119     IF WS-SORT-BEST-IX NOT = WS-SORT-IX
039120         PERFORM 118-SWAP-PRODUCT-ROWS
039121     END-IF.
039122*
039123 117-FIND-LOWEST-PRODUCT-ID.
039124     IF PM-ID(WS-SORT-JX) < PM-ID(WS-SORT-BEST-IX)
039125         MOVE WS-SORT-JX TO WS-SORT-BEST-IX
039126     END-IF.
039127*
039128*    PM-MATCH-SW IS NOT CARRIED IN THE SWAP - IT IS STILL 'N' ON
039129*    EVERY ROW AT THIS POINT IN THE RUN (SALSP020 HAS NOT BEEN
039130*    CALLED YET), SO THERE IS NOTHING TO PRESERVE.
039131*
039132 118-SWAP-PRODUCT-ROWS.
039133     MOVE PM-ID(WS-SORT-IX)           TO WS-SWAP-PM-ID.
039134     MOVE PM-TITLE(WS-SORT-IX)        TO WS-SWAP-PM-TITLE.
039135     MOVE PM-CATEGORY(WS-SORT-IX)     TO WS-SWAP-PM-CATEGORY.
039136     MOVE PM-BRAND(WS-SORT-IX)        TO WS-SWAP-PM-BRAND.
039137     MOVE PM-PRICE(WS-SORT-IX)        TO WS-SWAP-PM-PRICE.
039138     MOVE PM-RATING(WS-SORT-IX)       TO WS-SWAP-PM-RATING.
039139     MOVE PM-ID(WS-SORT-BEST-IX)      TO PM-ID(WS-SORT-IX).
039140     MOVE PM-TITLE(WS-SORT-BEST-IX)   TO PM-TITLE(WS-SORT-IX).
039141     MOVE PM-CATEGORY(WS-SORT-BEST-IX)
039142         TO PM-CATEGORY(WS-SORT-IX).
039143     MOVE PM-BRAND(WS-SORT-BEST-IX)   TO PM-BRAND(WS-SORT-IX).
039144     MOVE PM-PRICE(WS-SORT-BEST-IX)   TO PM-PRICE(WS-SORT-IX).
039145     MOVE PM-RATING(WS-SORT-BEST-IX)  TO PM-RATING(WS-SORT-IX).
039146     MOVE WS-SWAP-PM-ID               TO PM-ID(WS-SORT-BEST-IX).
039147     MOVE WS-SWAP-PM-TITLE            TO PM-TITLE(WS-SORT-BEST-IX).
039148     MOVE WS-SWAP-PM-CATEGORY
039149         TO PM-CATEGORY(WS-SORT-BEST-IX).
039150     MOVE WS-SWAP-PM-BRAND            TO PM-BRAND(WS-SORT-BEST-IX).
039151     MOVE WS-SWAP-PM-PRICE            TO PM-PRICE(WS-SORT-BEST-IX).
039152     MOVE WS-SWAP-PM-RATING           TO PM-RATING(WS-SORT-BEST-IX).
039153*
039200 120-WRITE-ENRICHED-HEADER.
039300     MOVE SPACES TO ENRICHED-LINE-TEXT.
039400     STRING 'TransactionID' DELIMITED BY SIZE
039500            '|'             DELIMITED BY SIZE
039600            'Date'          DELIMITED BY SIZE
039700            '|'             DELIMITED BY SIZE
039800            'ProductID'     DELIMITED BY SIZE
039900            '|'             DELIMITED BY SIZE
040000            'ProductName'   DELIMITED BY SIZE
040100            '|'             DELIMITED BY SIZE
040200            'Quantity'      DELIMITED BY SIZE
040300            '|'             DELIMITED BY SIZE
040400            'UnitPrice'     DELIMITED BY SIZE
040500            '|'             DELIMITED BY SIZE
040600            'CustomerID'    DELIMITED BY SIZE
040700            '|'             DELIMITED BY SIZE
040800            'Region'        DELIMITED BY SIZE
040900            '|'             DELIMITED BY SIZE
041000            'APICategory'   DELIMITED BY SIZE
041100            '|'             DELIMITED BY SIZE
041200            'APIBrand'      DELIMITED BY SIZE
041300            '|'             DELIMITED BY SIZE
041400            'APIRating'     DELIMITED BY SIZE
041500            '|'             DELIMITED BY SIZE
041600            'APIMatch'      DELIMITED BY SIZE
041700         INTO ENRICHED-LINE-TEXT.
041800     WRITE ENRICHED-LINE-REC.
041900*
042000*    ----------------------------------------------------------
042100*    SALES TRANSACTION PROCESSING
042200*    ----------------------------------------------------------
042300*
042400 200-PROCESS-SALES-FILE.
042500     IF SALES-LINE-TEXT NOT = SPACES
042600         PERFORM 210-PARSE-SALES-LINE
042700         IF WS-PARSE-OK
042800             ADD 1 TO VS-TOTAL-INPUT
042900             PERFORM 220-VALIDATE-TRANSACTION
043000             IF ST-RECORD-VALID
043100                 PERFORM 230-APPLY-FILTERS
043200                 IF WS-KEEP-SW = 'Y'
043300                     ADD 1 TO VS-FINAL-COUNT
043400                     PERFORM 240-ACCUMULATE-ANALYTICS
043500                     PERFORM 250-ENRICH-AND-WRITE
043600                 END-IF
043700             ELSE
043800                 ADD 1 TO VS-TOTAL-INVALID
043900             END-IF
044000         END-IF
044100     END-IF.
044200     PERFORM 700-READ-SALES-FILE THRU 700-EXIT.
044300*
044400 210-PARSE-SALES-LINE.
044500     MOVE 0 TO WS-FIELD-COUNT.
044600     MOVE 'Y' TO WS-PARSE-OK-SW.
044700     UNSTRING SALES-LINE-TEXT DELIMITED BY '|'
044800         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7 WS-F8 WS-F9
044900         TALLYING IN WS-FIELD-COUNT.
045000     IF WS-FIELD-COUNT NOT = 8
045100         MOVE 'N' TO WS-PARSE-OK-SW
045200     ELSE
045300         MOVE WS-F1 TO ST-TRANSACTION-ID
045400         MOVE WS-F2 TO ST-SALE-DATE
045500         MOVE WS-F3 TO ST-PRODUCT-ID
045600         MOVE WS-F4 TO WS-STRIP-IN
045700         PERFORM 214-STRIP-COMMAS
045800         MOVE WS-STRIP-OUT TO ST-PRODUCT-NAME
045900         MOVE WS-F5 TO WS-STRIP-IN
046000         PERFORM 214-STRIP-COMMAS
046100         MOVE WS-STRIP-OUT TO WS-CONV-IN
046200         PERFORM 211-CONVERT-DIGITS-TO-NUMERIC
046300         IF WS-CONV-OUT-NUM IS NOT NUMERIC
046400             MOVE 'N' TO WS-PARSE-OK-SW
046500         ELSE
046600             MOVE WS-CONV-OUT-NUM TO ST-QUANTITY
046700         END-IF
046800         MOVE WS-F6 TO WS-STRIP-IN
046900         PERFORM 214-STRIP-COMMAS
047000         PERFORM 216-PARSE-UNIT-PRICE
047100         IF WS-PARSE-OK
047200             MOVE WS-F7 TO ST-CUSTOMER-ID
047300             MOVE WS-F8 TO ST-REGION
047400         END-IF
047500     END-IF.
047600*
047700 211-CONVERT-DIGITS-TO-NUMERIC.
047800     MOVE '000000000' TO WS-CONV-OUT-TXT.
047900     PERFORM 212-SCAN-NOOP
048000         VARYING WS-CV-IX FROM 1 BY 1
048100         UNTIL WS-CV-IX > 15
048200            OR WS-CONV-IN(WS-CV-IX:1) = SPACE.
048300     COMPUTE WS-CV-LEN = WS-CV-IX - 1.
048400     IF WS-CV-LEN > 0 AND WS-CV-LEN NOT > 9
048500         COMPUTE WS-CV-START = 9 - WS-CV-LEN + 1
048600         MOVE WS-CONV-IN(1:WS-CV-LEN) TO
048700             WS-CONV-OUT-TXT(WS-CV-START:WS-CV-LEN)
048800     ELSE
048900         MOVE 'XXXXXXXXX' TO WS-CONV-OUT-TXT
049000     END-IF.
049100*
049200 212-SCAN-NOOP.
049300     CONTINUE.
049400*
049500 214-STRIP-COMMAS.
049600     MOVE SPACES TO WS-STRIP-OUT.
049700     MOVE 0 TO WS-STRIP-OX.
049800     PERFORM 215-STRIP-ONE-CHAR
049900         VARYING WS-STRIP-IX FROM 1 BY 1
050000         UNTIL WS-STRIP-IX > 30.
050100*
050200 215-STRIP-ONE-CHAR.
050300     MOVE WS-STRIP-IN(WS-STRIP-IX:1) TO WS-STRIP-CHAR.
050400     IF WS-STRIP-CHAR NOT = ','
050500         ADD 1 TO WS-STRIP-OX
050600         MOVE WS-STRIP-CHAR TO WS-STRIP-OUT(WS-STRIP-OX:1)
050700     END-IF.
050800*
050900 216-PARSE-UNIT-PRICE.
051000     UNSTRING WS-STRIP-OUT DELIMITED BY '.'
051100         INTO WS-PRICE-WHOLE-RAW WS-PRICE-DEC-RAW.
051200     MOVE WS-PRICE-WHOLE-RAW TO WS-CONV-IN.
051300     PERFORM 211-CONVERT-DIGITS-TO-NUMERIC.
051400     IF WS-CONV-OUT-NUM IS NOT NUMERIC
051500         MOVE 'N' TO WS-PARSE-OK-SW
051600     ELSE
051700         MOVE WS-CONV-OUT-NUM TO WS-PRICE-WHOLE-NUM
051800         PERFORM 217-PAD-PRICE-DECIMAL
051900         IF WS-PRICE-DEC-NUM IS NOT NUMERIC
052000             MOVE 'N' TO WS-PARSE-OK-SW
052100         ELSE
052200             COMPUTE ST-UNIT-PRICE ROUNDED =
052300                 WS-PRICE-WHOLE-NUM + (WS-PRICE-DEC-NUM / 100)
052400         END-IF
052500     END-IF.
052600*
052700 217-PAD-PRICE-DECIMAL.
052800     IF WS-PRICE-DEC-RAW = SPACES
052900         MOVE '00' TO WS-PRICE-DEC-TXT
053000     ELSE
053100         IF WS-PRICE-DEC-RAW(2:1) = SPACE
053200             MOVE '0' TO WS-PRICE-DEC-TXT(1:1)
053300             MOVE WS-PRICE-DEC-RAW(1:1) TO WS-PRICE-DEC-TXT(2:1)
053400         ELSE
053500             MOVE WS-PRICE-DEC-RAW(1:2) TO WS-PRICE-DEC-TXT
053600         END-IF
053700     END-IF.
053800*
053900*    ----------------------------------------------------------
054000*    VALIDATION (BUSINESS RULES R-010 THROUGH R-016)
054100*    ----------------------------------------------------------
054200*
054300 220-VALIDATE-TRANSACTION.
054400     COMPUTE ST-AMOUNT = ST-QUANTITY * ST-UNIT-PRICE.
054500     SET ST-RECORD-VALID TO TRUE.
054600     IF ST-QUANTITY NOT > 0
054700         SET ST-RECORD-INVALID TO TRUE
054800     END-IF.
054900     IF ST-UNIT-PRICE NOT > 0
055000         SET ST-RECORD-INVALID TO TRUE
055100     END-IF.
055200     IF ST-TRAN-ID-PREFIX NOT = 'T'
055300         SET ST-RECORD-INVALID TO TRUE
055400     END-IF.
055500     IF ST-PROD-ID-PREFIX NOT = 'P'
055600         SET ST-RECORD-INVALID TO TRUE
055700     END-IF.
055800     IF ST-CUST-ID-PREFIX NOT = 'C'
055900         SET ST-RECORD-INVALID TO TRUE
056000     END-IF.
056100     IF ST-REGION = SPACES
056200         SET ST-RECORD-INVALID TO TRUE
056300     END-IF.
056400*
056500 230-APPLY-FILTERS.
056600     MOVE 'Y' TO WS-KEEP-SW.
056700     IF RP-REGION-FILTER-ACTIVE
056800         IF ST-REGION NOT = RP-REGION-FILTER
056900             MOVE 'N' TO WS-KEEP-SW
057000             ADD 1 TO VS-FILTERED-REGION
057100         END-IF
057200     END-IF.
057300     IF WS-KEEP-SW = 'Y' AND RP-MIN-AMOUNT-ACTIVE
057400         IF ST-AMOUNT < RP-MIN-AMOUNT
057500             MOVE 'N' TO WS-KEEP-SW
057600             ADD 1 TO VS-FILTERED-AMOUNT
057700         END-IF
057800     END-IF.
057900     IF WS-KEEP-SW = 'Y' AND RP-MAX-AMOUNT-ACTIVE
058000         IF ST-AMOUNT > RP-MAX-AMOUNT
058100             MOVE 'N' TO WS-KEEP-SW
058200             ADD 1 TO VS-FILTERED-AMOUNT
058300         END-IF
058400     END-IF.
058500*
058600*    ----------------------------------------------------------
058700*    ANALYTICS ENGINE - SINGLE-PASS ACCUMULATION
058800*    ----------------------------------------------------------
058900*
059000 240-ACCUMULATE-ANALYTICS.
059100     ADD 1 TO AN-GRAND-TRAN-COUNT.
059200     ADD ST-AMOUNT TO AN-GRAND-REVENUE.
059300     PERFORM 241-TRACK-DATE-RANGE.
059400     PERFORM 242-UPDATE-REGION-TABLE.
059500     PERFORM 243-UPDATE-PRODUCT-TABLE.
059600     PERFORM 244-UPDATE-CUSTOMER-TABLE.
059700     PERFORM 245-UPDATE-DATE-TABLE.
059800*
059900 241-TRACK-DATE-RANGE.
060000     IF AN-GRAND-TRAN-COUNT = 1
060100         MOVE ST-SALE-DATE TO AN-DATE-RANGE-MIN
060200         MOVE ST-SALE-DATE TO AN-DATE-RANGE-MAX
060300     ELSE
060400         IF ST-SALE-DATE < AN-DATE-RANGE-MIN
060500             MOVE ST-SALE-DATE TO AN-DATE-RANGE-MIN
060600         END-IF
060700         IF ST-SALE-DATE > AN-DATE-RANGE-MAX
060800             MOVE ST-SALE-DATE TO AN-DATE-RANGE-MAX
060900         END-IF
061000     END-IF.
061100*
061200 242-UPDATE-REGION-TABLE.
061300     SET AN-REGION-IDX TO 1.
061400     SEARCH AN-REGION-ROW
061500         AT END
061600             ADD 1 TO AN-REGION-COUNT
061700             SET AN-REGION-IDX TO AN-REGION-COUNT
061800             MOVE ST-REGION TO AN-REGION-NAME(AN-REGION-IDX)
061900         WHEN AN-REGION-NAME(AN-REGION-IDX) = ST-REGION
062000             CONTINUE
062100     END-SEARCH.
062200     ADD ST-AMOUNT TO AN-REGION-SALES(AN-REGION-IDX).
062300     ADD 1 TO AN-REGION-TRAN-COUNT(AN-REGION-IDX).
062400*
062500 243-UPDATE-PRODUCT-TABLE.
062600     SET AN-PRODUCT-IDX TO 1.
062700     SEARCH AN-PRODUCT-ROW
062800         AT END
062900             ADD 1 TO AN-PRODUCT-COUNT
063000             SET AN-PRODUCT-IDX TO AN-PRODUCT-COUNT
063100             MOVE ST-PRODUCT-ID TO AN-PRODUCT-ID(AN-PRODUCT-IDX)
063200             MOVE ST-PRODUCT-NAME TO AN-PRODUCT-NAME(AN-PRODUCT-IDX)
063300         WHEN AN-PRODUCT-ID(AN-PRODUCT-IDX) = ST-PRODUCT-ID
063400             CONTINUE
063500     END-SEARCH.
063600     ADD ST-QUANTITY TO AN-PRODUCT-QTY(AN-PRODUCT-IDX).
063700     ADD ST-AMOUNT TO AN-PRODUCT-REVENUE(AN-PRODUCT-IDX).
063800*
063900 244-UPDATE-CUSTOMER-TABLE.
064000     SET AN-CUSTOMER-IDX TO 1.
064100     SEARCH AN-CUSTOMER-ROW
064200         AT END
064300             ADD 1 TO AN-CUSTOMER-COUNT
064400             SET AN-CUSTOMER-IDX TO AN-CUSTOMER-COUNT
064500             MOVE ST-CUSTOMER-ID TO AN-CUSTOMER-ID(AN-CUSTOMER-IDX)
064600         WHEN AN-CUSTOMER-ID(AN-CUSTOMER-IDX) = ST-CUSTOMER-ID
064700             CONTINUE
064800     END-SEARCH.
064900     ADD ST-AMOUNT TO AN-CUSTOMER-SPENT(AN-CUSTOMER-IDX).
065000     ADD 1 TO AN-CUSTOMER-ORDERS(AN-CUSTOMER-IDX).
065100     PERFORM 246-TRACK-CUST-DISTINCT-PRODUCT.
065200*
065300 245-UPDATE-DATE-TABLE.
065400     SET AN-DATE-IDX TO 1.
065500     SEARCH AN-DATE-ROW
065600         AT END
065700             ADD 1 TO AN-DATE-COUNT
065800             SET AN-DATE-IDX TO AN-DATE-COUNT
065900             MOVE ST-SALE-DATE TO AN-DATE-VALUE(AN-DATE-IDX)
066000         WHEN AN-DATE-VALUE(AN-DATE-IDX) = ST-SALE-DATE
066100             CONTINUE
066200     END-SEARCH.
066300     ADD ST-AMOUNT TO AN-DATE-REVENUE(AN-DATE-IDX).
066400     ADD 1 TO AN-DATE-TRAN-COUNT(AN-DATE-IDX).
066500     PERFORM 248-TRACK-DATE-DISTINCT-CUST.
066600*
066700 246-TRACK-CUST-DISTINCT-PRODUCT.
066800     MOVE 'N' TO WS-FOUND-SW.
066900     IF AN-CUST-PROD-COUNT(AN-CUSTOMER-IDX) > 0
067000         PERFORM 247-SCAN-CUST-PROD-SEEN
067100             VARYING WS-SEEN-IX FROM 1 BY 1
067200             UNTIL WS-SEEN-IX > AN-CUST-PROD-COUNT(AN-CUSTOMER-IDX)
067300                OR WS-FOUND-SW = 'Y'
067400     END-IF.
067500     IF WS-FOUND-SW = 'N'
067600         AND AN-CUST-PROD-COUNT(AN-CUSTOMER-IDX) < 20
067700         ADD 1 TO AN-CUST-PROD-COUNT(AN-CUSTOMER-IDX)
067800         MOVE ST-PRODUCT-ID TO
067900             AN-CUST-PROD-SEEN(AN-CUSTOMER-IDX,
068000                 AN-CUST-PROD-COUNT(AN-CUSTOMER-IDX))
068100     END-IF.
068200*
068300 247-SCAN-CUST-PROD-SEEN.
068400     IF AN-CUST-PROD-SEEN(AN-CUSTOMER-IDX, WS-SEEN-IX) = ST-PRODUCT-ID
068500         MOVE 'Y' TO WS-FOUND-SW
068600     END-IF.
068700*
068750*    2026-07-14 MFA CV-1194 - CAP RAISED TO 500, SAME AS
068760*    AN-CUSTOMER-ROW - SECTION 6 PRINTS THIS COUNT, UNLIKE
068770*    247'S AN-CUST-PROD-COUNT ABOVE WHICH STAYS INTERNAL.
068800 248-TRACK-DATE-DISTINCT-CUST.
068900     MOVE 'N' TO WS-FOUND-SW.
069000     IF AN-DATE-CUST-COUNT(AN-DATE-IDX) > 0
069100         PERFORM 249-SCAN-DATE-CUST-SEEN
069200             VARYING WS-SEEN-IX FROM 1 BY 1
069300             UNTIL WS-SEEN-IX > AN-DATE-CUST-COUNT(AN-DATE-IDX)
069400                OR WS-FOUND-SW = 'Y'
069500     END-IF.
069600     IF WS-FOUND-SW = 'N'
069700         AND AN-DATE-CUST-COUNT(AN-DATE-IDX) < 500
069800         ADD 1 TO AN-DATE-CUST-COUNT(AN-DATE-IDX)
069900         MOVE ST-CUSTOMER-ID TO
070000             AN-DATE-CUST-SEEN(AN-DATE-IDX,
070100                 AN-DATE-CUST-COUNT(AN-DATE-IDX))
070300     END-IF.
070400*
070500 249-SCAN-DATE-CUST-SEEN.
070600     IF AN-DATE-CUST-SEEN(AN-DATE-IDX, WS-SEEN-IX) = ST-CUSTOMER-ID
070700         MOVE 'Y' TO WS-FOUND-SW
070800     END-IF.
070900*
071000*    ----------------------------------------------------------
071100*    PRODUCT ENRICHMENT - CALL TO SALSP020 AND ENRICHED WRITE
071200*    ----------------------------------------------------------
071300*
071400 250-ENRICH-AND-WRITE.
071500     CALL 'SALSP020' USING ST-TRANSACTION-RECORD,
071600                            PM-PRODUCT-TABLE,
071700                            EN-ENRICHED-RECORD,
071800                            EN-ENRICH-SUMMARY.
071900     PERFORM 255-BUILD-ENRICHED-LINE.
072000     WRITE ENRICHED-LINE-REC.
072100*
072200 255-BUILD-ENRICHED-LINE.
072300     MOVE SPACES TO ENRICHED-LINE-TEXT.
072400     STRING EN-TRANSACTION-ID  DELIMITED BY SIZE
072500            '|'                DELIMITED BY SIZE
072600            EN-SALE-DATE       DELIMITED BY SIZE
072700            '|'                DELIMITED BY SIZE
072800            EN-PRODUCT-ID      DELIMITED BY SIZE
072900            '|'                DELIMITED BY SIZE
073000            EN-PRODUCT-NAME    DELIMITED BY SIZE
073100            '|'                DELIMITED BY SIZE
073200            EN-QUANTITY-EDIT   DELIMITED BY SIZE
073300            '|'                DELIMITED BY SIZE
073400            EN-UNIT-PRICE-EDIT DELIMITED BY SIZE
073500            '|'                DELIMITED BY SIZE
073600            EN-CUSTOMER-ID     DELIMITED BY SIZE
073700            '|'                DELIMITED BY SIZE
073800            EN-REGION          DELIMITED BY SIZE
073900            '|'                DELIMITED BY SIZE
074000            EN-API-CATEGORY    DELIMITED BY SIZE
074100            '|'                DELIMITED BY SIZE
074200            EN-API-BRAND       DELIMITED BY SIZE
074300            '|'                DELIMITED BY SIZE
074400            EN-API-RATING-EDIT DELIMITED BY SIZE
074500            '|'                DELIMITED BY SIZE
074600            EN-API-MATCH       DELIMITED BY SIZE
074700         INTO ENRICHED-LINE-TEXT.
074800*
074900*    ----------------------------------------------------------
075000*    TOP-5 / SORT / PEAK-DAY / LOW-PERFORMER DERIVATIONS
075100*    (RUN ONCE AT END OF FILE - ANALYTICS ENGINE DERIVATIONS)
075200*    ----------------------------------------------------------
075300*
075400 600-RANK-PRODUCTS-BY-QTY.
075500     MOVE 0 TO AN-TOP5-PROD-USED.
075600     PERFORM 601-SELECT-TOP-PRODUCT
075700         VARYING WS-RANK-IX FROM 1 BY 1
075800         UNTIL WS-RANK-IX > 5
075900            OR WS-RANK-IX > AN-PRODUCT-COUNT.
076000*
076100 601-SELECT-TOP-PRODUCT.
076200     MOVE -1 TO WS-BEST-QTY.
076300     MOVE 0 TO WS-BEST-IDX.
076400     PERFORM 602-SCAN-FOR-BEST-PRODUCT
076500         VARYING AN-PRODUCT-IDX FROM 1 BY 1
076600         UNTIL AN-PRODUCT-IDX > AN-PRODUCT-COUNT.
076700     IF WS-BEST-IDX > 0
076800         ADD 1 TO AN-TOP5-PROD-USED
076900         MOVE AN-PRODUCT-NAME(WS-BEST-IDX)
077000             TO AN-TOP5-PROD-NAME(AN-TOP5-PROD-USED)
077100         MOVE AN-PRODUCT-QTY(WS-BEST-IDX)
077200             TO AN-TOP5-PROD-QTY(AN-TOP5-PROD-USED)
077300         MOVE AN-PRODUCT-REVENUE(WS-BEST-IDX)
077400             TO AN-TOP5-PROD-REVENUE(AN-TOP5-PROD-USED)
077500         SET AN-PRODUCT-ALREADY-RANKED(WS-BEST-IDX) TO TRUE
077600     END-IF.
077700*
077800 602-SCAN-FOR-BEST-PRODUCT.
077900     IF NOT AN-PRODUCT-ALREADY-RANKED(AN-PRODUCT-IDX)
078000         IF AN-PRODUCT-QTY(AN-PRODUCT-IDX) > WS-BEST-QTY
078100             MOVE AN-PRODUCT-QTY(AN-PRODUCT-IDX) TO WS-BEST-QTY
078200             MOVE AN-PRODUCT-IDX TO WS-BEST-IDX
078300         END-IF
078400     END-IF.
078500*
078600 610-RANK-REGIONS-BY-SALES.
078700     PERFORM 611-SELECTION-SORT-PASS
078800         VARYING WS-SORT-IX FROM 1 BY 1
078900         UNTIL WS-SORT-IX >= AN-REGION-COUNT.
079000*
079100 611-SELECTION-SORT-PASS.
079200     MOVE WS-SORT-IX TO WS-SORT-BEST-IX.
079300     PERFORM 612-FIND-BEST-REGION
079400         VARYING WS-SORT-JX FROM WS-SORT-IX BY 1
079500         UNTIL WS-SORT-JX > AN-REGION-COUNT.
079600     IF WS-SORT-BEST-IX NOT = WS-SORT-IX
079700         PERFORM 613-SWAP-REGION-ROWS
079800     END-IF.
079900*
080000 612-FIND-BEST-REGION.
080100     IF AN-REGION-SALES(WS-SORT-JX) > AN-REGION-SALES(WS-SORT-BEST-IX)
080200         MOVE WS-SORT-JX TO WS-SORT-BEST-IX
080300     END-IF.
080400*
080500 613-SWAP-REGION-ROWS.
080600     MOVE AN-REGION-NAME(WS-SORT-IX)       TO WS-SWAP-VALUE.
080700     MOVE AN-REGION-SALES(WS-SORT-IX)      TO WS-SWAP-SALES.
080800     MOVE AN-REGION-TRAN-COUNT(WS-SORT-IX) TO WS-SWAP-TRAN-COUNT.
080900     MOVE AN-REGION-PCT(WS-SORT-IX)        TO WS-SWAP-PCT.
081000     MOVE AN-REGION-NAME(WS-SORT-BEST-IX)
081100         TO AN-REGION-NAME(WS-SORT-IX).
081200     MOVE AN-REGION-SALES(WS-SORT-BEST-IX)
081300         TO AN-REGION-SALES(WS-SORT-IX).
081400     MOVE AN-REGION-TRAN-COUNT(WS-SORT-BEST-IX)
081500         TO AN-REGION-TRAN-COUNT(WS-SORT-IX).
081600     MOVE AN-REGION-PCT(WS-SORT-BEST-IX)
081700         TO AN-REGION-PCT(WS-SORT-IX).
081800     MOVE WS-SWAP-VALUE      TO AN-REGION-NAME(WS-SORT-BEST-IX).
081900     MOVE WS-SWAP-SALES      TO AN-REGION-SALES(WS-SORT-BEST-IX).
082000     MOVE WS-SWAP-TRAN-COUNT TO AN-REGION-TRAN-COUNT(WS-SORT-BEST-IX).
082100     MOVE WS-SWAP-PCT        TO AN-REGION-PCT(WS-SORT-BEST-IX).
082200*
082300 615-SORT-DATE-TABLE-ASCENDING.
082400     PERFORM 616-DATE-SORT-PASS
082500         VARYING WS-SORT-IX FROM 1 BY 1
082600         UNTIL WS-SORT-IX >= AN-DATE-COUNT.
082700*
082800 616-DATE-SORT-PASS.
082900     MOVE WS-SORT-IX TO WS-SORT-BEST-IX.
083000     PERFORM 617-FIND-EARLIEST-DATE
083100         VARYING WS-SORT-JX FROM WS-SORT-IX BY 1
083200         UNTIL WS-SORT-JX > AN-DATE-COUNT.
083300     IF WS-SORT-BEST-IX NOT = WS-SORT-IX
083400         PERFORM 618-SWAP-DATE-ROWS
083500     END-IF.
083600*
083700 617-FIND-EARLIEST-DATE.
083800     IF AN-DATE-VALUE(WS-SORT-JX) < AN-DATE-VALUE(WS-SORT-BEST-IX)
083900         MOVE WS-SORT-JX TO WS-SORT-BEST-IX
084000     END-IF.
084100*
084200 618-SWAP-DATE-ROWS.
084300     MOVE AN-DATE-VALUE(WS-SORT-IX)      TO WS-SWAP-VALUE.
084400     MOVE AN-DATE-REVENUE(WS-SORT-IX)    TO WS-SWAP-REVENUE.
084500     MOVE AN-DATE-TRAN-COUNT(WS-SORT-IX) TO WS-SWAP-TRAN-COUNT.
084600     MOVE AN-DATE-CUST-COUNT(WS-SORT-IX) TO WS-SWAP-CUST-COUNT.
084700     MOVE AN-DATE-VALUE(WS-SORT-BEST-IX)
084800         TO AN-DATE-VALUE(WS-SORT-IX).
084900     MOVE AN-DATE-REVENUE(WS-SORT-BEST-IX)
085000         TO AN-DATE-REVENUE(WS-SORT-IX).
085100     MOVE AN-DATE-TRAN-COUNT(WS-SORT-BEST-IX)
085200         TO AN-DATE-TRAN-COUNT(WS-SORT-IX).
085300     MOVE AN-DATE-CUST-COUNT(WS-SORT-BEST-IX)
085400         TO AN-DATE-CUST-COUNT(WS-SORT-IX).
085500     MOVE WS-SWAP-VALUE      TO AN-DATE-VALUE(WS-SORT-BEST-IX).
085600     MOVE WS-SWAP-REVENUE    TO AN-DATE-REVENUE(WS-SORT-BEST-IX).
085700     MOVE WS-SWAP-TRAN-COUNT TO AN-DATE-TRAN-COUNT(WS-SORT-BEST-IX).
085800     MOVE WS-SWAP-CUST-COUNT TO AN-DATE-CUST-COUNT(WS-SORT-BEST-IX).
085900*
086000 620-RANK-CUSTOMERS-BY-SPEND.
086100     MOVE 0 TO AN-TOP5-CUST-USED.
086200     PERFORM 621-SELECT-TOP-CUSTOMER
086300         VARYING WS-RANK-IX FROM 1 BY 1
086400         UNTIL WS-RANK-IX > 5
086500            OR WS-RANK-IX > AN-CUSTOMER-COUNT.
086600*
086700 621-SELECT-TOP-CUSTOMER.
086800     MOVE -1 TO WS-BEST-SPENT.
086900     MOVE 0 TO WS-BEST-IDX.
087000     PERFORM 622-SCAN-FOR-BEST-CUSTOMER
087100         VARYING AN-CUSTOMER-IDX FROM 1 BY 1
087200         UNTIL AN-CUSTOMER-IDX > AN-CUSTOMER-COUNT.
087300     IF WS-BEST-IDX > 0
087400         ADD 1 TO AN-TOP5-CUST-USED
087500         MOVE AN-CUSTOMER-ID(WS-BEST-IDX)
087600             TO AN-TOP5-CUST-ID(AN-TOP5-CUST-USED)
087700         MOVE AN-CUSTOMER-SPENT(WS-BEST-IDX)
087800             TO AN-TOP5-CUST-SPENT(AN-TOP5-CUST-USED)
087900         MOVE AN-CUSTOMER-ORDERS(WS-BEST-IDX)
088000             TO AN-TOP5-CUST-ORDERS(AN-TOP5-CUST-USED)
088100         SET AN-CUST-ALREADY-RANKED(WS-BEST-IDX) TO TRUE
088200     END-IF.
088300*
088400 622-SCAN-FOR-BEST-CUSTOMER.
088500     IF NOT AN-CUST-ALREADY-RANKED(AN-CUSTOMER-IDX)
088600         IF AN-CUSTOMER-SPENT(AN-CUSTOMER-IDX) > WS-BEST-SPENT
088700             MOVE AN-CUSTOMER-SPENT(AN-CUSTOMER-IDX) TO WS-BEST-SPENT
088800             MOVE AN-CUSTOMER-IDX TO WS-BEST-IDX
088900         END-IF
089000     END-IF.
089100*
089200 630-FIND-PEAK-SALES-DAY.
089300     MOVE -1 TO WS-BEST-REVENUE.
089400     MOVE 0 TO WS-BEST-IDX.
089500     PERFORM 631-SCAN-FOR-PEAK-DAY
089600         VARYING AN-DATE-IDX FROM 1 BY 1
089700         UNTIL AN-DATE-IDX > AN-DATE-COUNT.
089800     IF WS-BEST-IDX > 0
089900         MOVE AN-DATE-VALUE(WS-BEST-IDX)      TO AN-PEAK-DATE
090000         MOVE AN-DATE-REVENUE(WS-BEST-IDX)    TO AN-PEAK-REVENUE
090100         MOVE AN-DATE-TRAN-COUNT(WS-BEST-IDX) TO AN-PEAK-TRAN-COUNT
090200     END-IF.
090300*
090400 631-SCAN-FOR-PEAK-DAY.
090500     IF AN-DATE-REVENUE(AN-DATE-IDX) > WS-BEST-REVENUE
090600         MOVE AN-DATE-REVENUE(AN-DATE-IDX) TO WS-BEST-REVENUE
090700         MOVE AN-DATE-IDX TO WS-BEST-IDX
090800     END-IF.
090900*
091000 640-FIND-LOW-PERFORMERS.
091100     MOVE 0 TO AN-LOW-PERF-COUNT.
091200     PERFORM 641-COLLECT-LOW-PERFORMER
091300         VARYING AN-PRODUCT-IDX FROM 1 BY 1
091400         UNTIL AN-PRODUCT-IDX > AN-PRODUCT-COUNT.
091500     PERFORM 642-SORT-LOW-PERFORMERS-ASC
091600         VARYING WS-SORT-IX FROM 1 BY 1
091700         UNTIL WS-SORT-IX >= AN-LOW-PERF-COUNT.
091800*
091900 641-COLLECT-LOW-PERFORMER.
092000     IF AN-PRODUCT-QTY(AN-PRODUCT-IDX) < AN-LOW-PERF-THRESHOLD
092100         AND AN-LOW-PERF-COUNT < 500
092200         ADD 1 TO AN-LOW-PERF-COUNT
092300         MOVE AN-PRODUCT-NAME(AN-PRODUCT-IDX)
092400             TO AN-LOW-PERF-NAME(AN-LOW-PERF-COUNT)
092500         MOVE AN-PRODUCT-QTY(AN-PRODUCT-IDX)
092600             TO AN-LOW-PERF-QTY(AN-LOW-PERF-COUNT)
092700         MOVE AN-PRODUCT-REVENUE(AN-PRODUCT-IDX)
092800             TO AN-LOW-PERF-REVENUE(AN-LOW-PERF-COUNT)
092900     END-IF.
093000*
093100 642-SORT-LOW-PERFORMERS-ASC.
093200     MOVE WS-SORT-IX TO WS-SORT-BEST-IX.
093300     PERFORM 643-FIND-LOWEST-QTY
093400         VARYING WS-SORT-JX FROM WS-SORT-IX BY 1
093500         UNTIL WS-SORT-JX > AN-LOW-PERF-COUNT.
093600     IF WS-SORT-BEST-IX NOT = WS-SORT-IX
093700         PERFORM 644-SWAP-LOW-PERFORMER-ROWS
093800     END-IF.
093900*
094000 643-FIND-LOWEST-QTY.
094100     IF AN-LOW-PERF-QTY(WS-SORT-JX) <
094200         AN-LOW-PERF-QTY(WS-SORT-BEST-IX)
094300         MOVE WS-SORT-JX TO WS-SORT-BEST-IX
094400     END-IF.
094500*
094600 644-SWAP-LOW-PERFORMER-ROWS.
094700     MOVE AN-LOW-PERF-NAME(WS-SORT-IX)    TO WS-SWAP-NAME.
094800     MOVE AN-LOW-PERF-QTY(WS-SORT-IX)     TO WS-SWAP-QTY.
094900     MOVE AN-LOW-PERF-REVENUE(WS-SORT-IX) TO WS-SWAP-REVENUE.
095000     MOVE AN-LOW-PERF-NAME(WS-SORT-BEST-IX)
095100         TO AN-LOW-PERF-NAME(WS-SORT-IX).
095200     MOVE AN-LOW-PERF-QTY(WS-SORT-BEST-IX)
095300         TO AN-LOW-PERF-QTY(WS-SORT-IX).
095400     MOVE AN-LOW-PERF-REVENUE(WS-SORT-BEST-IX)
095500         TO AN-LOW-PERF-REVENUE(WS-SORT-IX).
095600     MOVE WS-SWAP-NAME    TO AN-LOW-PERF-NAME(WS-SORT-BEST-IX).
095700     MOVE WS-SWAP-QTY     TO AN-LOW-PERF-QTY(WS-SORT-BEST-IX).
095800     MOVE WS-SWAP-REVENUE TO AN-LOW-PERF-REVENUE(WS-SORT-BEST-IX).
095900*
096000 650-SORT-UNMATCHED-NAMES.
096100     PERFORM 651-UNMATCHED-SORT-PASS
096200         VARYING WS-SORT-IX FROM 1 BY 1
096300         UNTIL WS-SORT-IX >= EN-UNMATCHED-COUNT.
096400*
096500 651-UNMATCHED-SORT-PASS.
096600     MOVE WS-SORT-IX TO WS-SORT-BEST-IX.
096700     PERFORM 652-FIND-EARLIEST-NAME
096800         VARYING WS-SORT-JX FROM WS-SORT-IX BY 1
096900         UNTIL WS-SORT-JX > EN-UNMATCHED-COUNT.
097000     IF WS-SORT-BEST-IX NOT = WS-SORT-IX
097100         MOVE EN-UNMATCHED-NAME(WS-SORT-IX)      TO WS-SWAP-UNAME
097200         MOVE EN-UNMATCHED-NAME(WS-SORT-BEST-IX)
097300             TO EN-UNMATCHED-NAME(WS-SORT-IX)
097400         MOVE WS-SWAP-UNAME TO EN-UNMATCHED-NAME(WS-SORT-BEST-IX)
097500     END-IF.
097600*
097700 652-FIND-EARLIEST-NAME.
097800     IF EN-UNMATCHED-NAME(WS-SORT-JX) <
097900         EN-UNMATCHED-NAME(WS-SORT-BEST-IX)
098000         MOVE WS-SORT-JX TO WS-SORT-BEST-IX
098100     END-IF.
098200*
098300 660-COMPUTE-REGION-PERCENTAGES.
098400     PERFORM 661-COMPUTE-ONE-REGION-PCT
098500         VARYING AN-REGION-IDX FROM 1 BY 1
098600         UNTIL AN-REGION-IDX > AN-REGION-COUNT.
098700*
098800 661-COMPUTE-ONE-REGION-PCT.
098900     IF AN-GRAND-REVENUE > 0
099000         COMPUTE AN-REGION-PCT(AN-REGION-IDX) ROUNDED =
099100             (AN-REGION-SALES(AN-REGION-IDX) / AN-GRAND-REVENUE) * 100
099200     ELSE
099300         MOVE 0 TO AN-REGION-PCT(AN-REGION-IDX)
099400     END-IF.
099500*
099600 670-COMPUTE-GRAND-AVERAGES.
099700     IF AN-GRAND-TRAN-COUNT > 0
099800         COMPUTE AN-AVG-ORDER-VALUE ROUNDED =
099900             AN-GRAND-REVENUE / AN-GRAND-TRAN-COUNT
100000     ELSE
100100         MOVE 0 TO AN-AVG-ORDER-VALUE
100200     END-IF.
100300     PERFORM 671-COMPUTE-CUSTOMER-AOV
100400         VARYING AN-CUSTOMER-IDX FROM 1 BY 1
100500         UNTIL AN-CUSTOMER-IDX > AN-CUSTOMER-COUNT.
100600*
100700 671-COMPUTE-CUSTOMER-AOV.
100800     IF AN-CUSTOMER-ORDERS(AN-CUSTOMER-IDX) > 0
100900         COMPUTE AN-CUSTOMER-AOV(AN-CUSTOMER-IDX) ROUNDED =
101000             AN-CUSTOMER-SPENT(AN-CUSTOMER-IDX) /
101100                 AN-CUSTOMER-ORDERS(AN-CUSTOMER-IDX)
101200     END-IF.
101300*
101400 680-COMPUTE-ENRICHMENT-SUCCESS-RATE.
101500     IF VS-FINAL-COUNT > 0
101600         COMPUTE EN-SUCCESS-RATE ROUNDED =
101700             (EN-MATCHED-COUNT / VS-FINAL-COUNT) * 100
101800     ELSE
101900         MOVE 0 TO EN-SUCCESS-RATE
102000     END-IF.
102100*
102200*    ----------------------------------------------------------
102300*    FILE I/O
102400*    ----------------------------------------------------------
102500*
102600*    2026-07-21 MFA CV-1197 - WHEN OTHER NOW BRANCHES TO THE ERROR
102610*    PARAGRAPH BELOW WITH A GO TO INSTEAD OF DISPLAYING INLINE -
102620*    EVERY CALLER NOW PERFORMS THIS PARAGRAPH THRU 700-EXIT.
102630*
102640 700-READ-SALES-FILE.
102700     READ SALES-FILE
102800         AT END MOVE 'Y' TO WS-SALES-EOF
102900     END-READ.
103000     EVALUATE WS-SALES-STATUS
103100         WHEN '00'
103200             CONTINUE
103300         WHEN '10'
103400             MOVE 'Y' TO WS-SALES-EOF
103500         WHEN OTHER
103550             GO TO 705-SALES-READ-ERROR
103900     END-EVALUATE.
103910     GO TO 700-EXIT.
103920 705-SALES-READ-ERROR.
103930     DISPLAY 'SALSP010 - SALES FILE READ ERROR. STATUS '
103940              WS-SALES-STATUS.
103950     MOVE 'Y' TO WS-SALES-EOF.
103960 700-EXIT.
103970     EXIT.
104000*
104010*    2026-07-21 MFA CV-1197 - SAME GO TO / THRU SHAPE AS
104020*    700-READ-SALES-FILE ABOVE.
104030*
104100 710-READ-PRODUCT-FILE.
104200     READ PRODUCT-FILE
104300         AT END MOVE 'Y' TO WS-PRODUCT-EOF
104400     END-READ.
104500     EVALUATE WS-PRODUCT-STATUS
104600         WHEN '00'
104700             CONTINUE
104800         WHEN '10'
104900             MOVE 'Y' TO WS-PRODUCT-EOF
105000         WHEN OTHER
105050             GO TO 715-PRODUCT-READ-ERROR
105400     END-EVALUATE.
105410     GO TO 710-EXIT.
105420 715-PRODUCT-READ-ERROR.
105430     DISPLAY 'SALSP010 - PRODUCT FILE READ ERROR. STATUS '
105440              WS-PRODUCT-STATUS.
105450     MOVE 'Y' TO WS-PRODUCT-EOF.
105460 710-EXIT.
105470     EXIT.
105500*
105600*    ----------------------------------------------------------
105700*    REPORT GENERATOR CALL AND RUN SUMMARY
105800*    ----------------------------------------------------------
105900*
106000 900-WRITE-REPORT.
106050     MOVE VS-TOTAL-INPUT TO RP-RECORDS-PROCESSED.
106100     CALL 'SALSP030' USING VS-VALIDATION-SUMMARY,
106200                            RP-REPORT-TIMESTAMP,
106300                            AN-GRAND-TOTALS,
106400                            AN-REGION-TABLE,
106500                            AN-TOP5-PRODUCTS,
106600                            AN-TOP5-CUSTOMERS,
106700                            AN-DATE-TABLE,
106800                            AN-LOW-PERFORMERS,
106900                            EN-ENRICH-SUMMARY.
107000*
107100 950-DISPLAY-RUN-SUMMARY.
107200     DISPLAY 'SALSP010 - INPUT RECORDS....... ' VS-TOTAL-INPUT.
107300     DISPLAY 'SALSP010 - INVALID RECORDS..... ' VS-TOTAL-INVALID.
107400     DISPLAY 'SALSP010 - FILTERED BY REGION.. ' VS-FILTERED-REGION.
107500     DISPLAY 'SALSP010 - FILTERED BY AMOUNT.. ' VS-FILTERED-AMOUNT.
107600     DISPLAY 'SALSP010 - FINAL RECORD COUNT.. ' VS-FINAL-COUNT.
107700     DISPLAY 'SALSP010 - RUN COMPLETED NORMALLY'.
107710*
107720*    UPSI-0 IS THE OPERATOR-SET TRACE SWITCH (SET ON THE CARD
107730*    READER / JCL UPSI PARM).  WHEN ON, DUMP THE RUN PARAMETERS
107740*    AND ENRICHMENT COUNTS TOO, FOR USE WHEN A RUN IS BEING
107750*    RE-CHECKED AGAINST A USER COMPLAINT.
107760*
107770     IF WS-TRACE-SW-ON
107780         DISPLAY 'SALSP010 - TRACE REGION....... ' LK-PARM-REGION
107790         DISPLAY 'SALSP010 - TRACE MIN AMOUNT... ' LK-PARM-MIN
107800         DISPLAY 'SALSP010 - TRACE MAX AMOUNT... ' LK-PARM-MAX
107810         DISPLAY 'SALSP010 - TRACE MATCHED...... '
107820                 EN-MATCHED-COUNT
107830         DISPLAY 'SALSP010 - TRACE UNMATCHED.... '
107840                 EN-UNMATCHED-COUNT
107850     END-IF.
107860*
107900 990-CLOSE-FILES.
108000     CLOSE SALES-FILE
108100           PRODUCT-FILE
108200           ENRICHED-FILE.
