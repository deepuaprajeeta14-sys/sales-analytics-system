000100******************************************************************
000200*                                                                *
000300*      SALSP030                                                 *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      REPORT GENERATOR.  CALLED ONCE BY SALSP010 AFTER THE      *
000700*      ANALYTICS ENGINE AND ENRICHMENT ARE BOTH FINISHED.        *
000800*      OPENS AND WRITES THE SALES ANALYTICS REPORT, SECTION BY   *
000900*      SECTION, FROM THE ACCUMULATOR TABLES IN SALSTATC, THEN    *
001000*      CLOSES THE REPORT FILE.  THIS PROGRAM OWNS THE REPORT     *
001100*      FILE - NOTHING ELSE IN THE SUBSYSTEM OPENS IT.            *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    SALSP030.
001600 AUTHOR.        D P OKONKWO.
001700 INSTALLATION.  CRESTVIEW DATA SERVICES.
001800 DATE-WRITTEN.  SEPTEMBER 2015.
001900 DATE-COMPILED.
002000 SECURITY.      CRESTVIEW DATA SERVICES - INTERNAL USE ONLY.
002100******************************************************************
002200*    AMENDMENT HISTORY
002300*
002400*    DATE       BY    REQUEST    DESCRIPTION
002500*    ---------- ----- ---------- ----------------------------
002600*    2015-09-03 DPO   CV-0955    ORIGINAL - SPLIT OUT OF SALSP010
002700*                                SO THE DRIVER NO LONGER OPENS
002800*                                THE REPORT FILE DIRECTLY
002900*    2017-03-07 MFA   CV-0970    ADDED TOP-5 PRODUCT/CUSTOMER AND
003000*                                LOW-PERFORMER SECTIONS
003100*    2020-06-18 TLF   CV-1040    ADDED AVERAGE-TRANSACTION-VALUE-
003200*                                PER-REGION LINE TO SECTION 7
003300*    2022-02-25 TLF   CV-1102    ADDED ENRICHMENT SUMMARY SECTION
003400*                                (SECTION 8) PAIRED WITH SALSP020
003410*    2026-07-14 MFA   CV-1194    WIDENED THE AN-DATE-CUST-SEEN
003420*                                OCCURS IN THE LINKAGE COPY OF
003430*                                AN-DATE-TABLE BELOW FROM 50 TO 500
003440*                                TO MATCH SALSTATC - THE OLD 50 LEFT
003450*                                THIS PROGRAM'S PER-ROW STRIDE FOR
003460*                                AN-DATE-ROW NARROWER THAN WHAT
003470*                                SALSP010 ACTUALLY BUILT, SO EVERY
003480*                                ROW PAST THE FIRST READ FROM THE
003490*                                WRONG OFFSET AND CORRUPTED SECTION 6
003495*    2026-07-21 MFA   CV-1196    BROKE AN-DATE-RANGE-MIN, -MAX AND
003496*                                AN-PEAK-DATE IN AN-GRAND-TOTALS OUT
003497*                                INTO CCYY-MM-DD COMPONENT REDEFINES
003498*                                BELOW, SAME SHAPE SALTRNRC USES ON
003499*                                ST-SALE-DATE
003500*
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT REPORT-FILE ASSIGN TO SALESRPT
004400                         ORGANIZATION IS LINE SEQUENTIAL
004500                         FILE STATUS IS WS-REPORT-STATUS.
004600******************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  REPORT-FILE
005100     RECORDING MODE IS F.
005200 01  REPORT-RECORD                  PIC X(132).
005300*
005400******************************************************************
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-FIELDS.
005800     05  WS-REPORT-STATUS            PIC X(2)   VALUE SPACES.
005900     05  WS-TOP5-IX                  PIC S9(4)  COMP.
005950     05  FILLER                      PIC X(1).
006000*
006100*    ----------------------------------------------------------
006200*    REPORT LINES.  ONE 01-GROUP PER DISTINCT LINE SHAPE, EACH
006300*    PADDED TO THE FULL 132-BYTE PRINT WIDTH.  HEADING TEXT IS
006400*    CARRIED AS A VALUE CLAUSE SO A PLAIN WRITE NEEDS NO MOVE.
006500*    ----------------------------------------------------------
006600*
006700 01  RP-EQUALS-RULE.
006800     05  FILLER                     PIC X(132) VALUE ALL '='.
006900*
007000 01  RP-BLANK-LINE.
007100     05  FILLER                     PIC X(132) VALUE SPACES.
007200*
007300 01  RP-TITLE-LINE.
007400     05  FILLER                     PIC X(54)  VALUE SPACES.
007500     05  FILLER                     PIC X(23)
007600                       VALUE 'SALES ANALYTICS REPORT'.
007700     05  FILLER                     PIC X(55)  VALUE SPACES.
007800*
007900 01  RP-TIMESTAMP-LINE.
008000     05  FILLER                     PIC X(11) VALUE 'GENERATED: '.
008100     05  RP-TS-CCYY                 PIC 9(4).
008200     05  FILLER                     PIC X      VALUE '-'.
008300     05  RP-TS-MM                   PIC 99.
008400     05  FILLER                     PIC X      VALUE '-'.
008500     05  RP-TS-DD                   PIC 99.
008600     05  FILLER                     PIC X      VALUE SPACE.
008700     05  RP-TS-HH                   PIC 99.
008800     05  FILLER                     PIC X      VALUE ':'.
008900     05  RP-TS-MIN                  PIC 99.
009000     05  FILLER                     PIC X      VALUE ':'.
009100     05  RP-TS-SS                   PIC 99.
009200     05  FILLER                     PIC X(102) VALUE SPACES.
009300*
009400 01  RP-RECORDS-LINE.
009500     05  FILLER                     PIC X(20)
009600                       VALUE 'RECORDS PROCESSED:  '.
009700     05  RP-RECS-EDIT                PIC ZZ,ZZ9.
009800     05  FILLER                     PIC X(106) VALUE SPACES.
009900*
010000 01  RP-SECTION-TITLE.
010100     05  RP-SECTION-TITLE-TEXT      PIC X(44)  VALUE SPACES.
010200     05  FILLER                     PIC X(88)  VALUE SPACES.
010300*
010400 01  RP-SECTION-RULE.
010500     05  FILLER                     PIC X(44)  VALUE ALL '-'.
010600     05  FILLER                     PIC X(88)  VALUE SPACES.
010700*
010800*    SECTION 2 - OVERALL SUMMARY
010900*
011000 01  RP-REVENUE-LINE.
011100     05  FILLER                     PIC X(20)
011200                       VALUE 'TOTAL REVENUE:      '.
011300     05  RP-REVENUE-EDIT             PIC ZZZ,ZZZ,ZZ9.99.
011400     05  FILLER                     PIC X(98)  VALUE SPACES.
011500*
011600 01  RP-TRANS-LINE.
011700     05  FILLER                     PIC X(20)
011800                       VALUE 'TOTAL TRANSACTIONS: '.
011900     05  RP-TRANS-EDIT               PIC ZZ,ZZ9.
012000     05  FILLER                     PIC X(106) VALUE SPACES.
012100*
012200 01  RP-AOV-LINE.
012300     05  FILLER                     PIC X(25)
012400                       VALUE 'AVERAGE ORDER VALUE:    '.
012500     05  RP-AOV-EDIT                 PIC Z,ZZZ,ZZ9.99.
012600     05  FILLER                     PIC X(95)  VALUE SPACES.
012700*
012800 01  RP-DATE-RANGE-LINE.
012900     05  FILLER                     PIC X(12) VALUE 'DATE RANGE: '.
013000     05  RP-DATE-RANGE-START        PIC X(10).
013100     05  FILLER                     PIC X(4)  VALUE ' TO '.
013200     05  RP-DATE-RANGE-END          PIC X(10).
013300     05  FILLER                     PIC X(96) VALUE SPACES.
013400*
013500*    SECTION 3 - REGION-WISE PERFORMANCE
013600*
013700 01  RP-REGION-HDR.
013800     05  FILLER PIC X(10) VALUE 'REGION    '.
013900     05  FILLER PIC X(16) VALUE 'SALES           '.
014000     05  FILLER PIC X(10) VALUE '% OF TOTAL'.
014100     05  FILLER PIC X(13) VALUE ' TRANSACTIONS'.
014200     05  FILLER PIC X(83) VALUE SPACES.
014300*
014400 01  RP-REGION-DETAIL.
014500     05  RP-REGION-NAME-O           PIC X(10).
014600     05  FILLER                     PIC X(1)  VALUE SPACE.
014700     05  RP-REGION-SALES-O          PIC ZZZ,ZZZ,ZZ9.99.
014800     05  FILLER                     PIC X(1)  VALUE SPACE.
014900     05  RP-REGION-PCT-O            PIC ZZ9.99.
015000     05  FILLER                     PIC X(1)  VALUE SPACE.
015100     05  RP-REGION-TRANS-O          PIC Z,ZZZ,ZZ9.
015200     05  FILLER                     PIC X(90) VALUE SPACES.
015300*
015400*    SECTION 4 - TOP 5 PRODUCTS
015500*
015600 01  RP-TOP5-PROD-HDR.
015700     05  FILLER PIC X(5)  VALUE 'RANK '.
015800     05  FILLER PIC X(26) VALUE 'PRODUCT NAME              '.
015900     05  FILLER PIC X(9)  VALUE 'QTY SOLD '.
016000     05  FILLER PIC X(11) VALUE 'REVENUE    '.
016100     05  FILLER PIC X(81) VALUE SPACES.
016200*
016300 01  RP-TOP5-PROD-DETAIL.
016400     05  RP-TOP5-PROD-RANK-O        PIC 9.
016500     05  FILLER                     PIC X(4)  VALUE SPACES.
016600     05  RP-TOP5-PROD-NAME-O        PIC X(25).
016700     05  FILLER                     PIC X(1)  VALUE SPACE.
016800     05  RP-TOP5-PROD-QTY-O         PIC Z,ZZZ,ZZ9.
016900     05  FILLER                     PIC X(1)  VALUE SPACE.
017000     05  RP-TOP5-PROD-REV-O         PIC ZZZ,ZZZ,ZZ9.99.
017100     05  FILLER                     PIC X(77) VALUE SPACES.
017200*
017300*    SECTION 5 - TOP 5 CUSTOMERS
017400*
017500 01  RP-TOP5-CUST-HDR.
017600     05  FILLER PIC X(5)  VALUE 'RANK '.
017700     05  FILLER PIC X(9)  VALUE 'CUST ID  '.
017800     05  FILLER PIC X(14) VALUE 'TOTAL SPENT   '.
017900     05  FILLER PIC X(7)  VALUE 'ORDERS '.
018000     05  FILLER PIC X(97) VALUE SPACES.
018100*
018200 01  RP-TOP5-CUST-DETAIL.
018300     05  RP-TOP5-CUST-RANK-O        PIC 9.
018400     05  FILLER                     PIC X(4)  VALUE SPACES.
018500     05  RP-TOP5-CUST-ID-O          PIC X(8).
018600     05  FILLER                     PIC X(1)  VALUE SPACE.
018700     05  RP-TOP5-CUST-SPENT-O       PIC ZZZ,ZZZ,ZZ9.99.
018800     05  FILLER                     PIC X(1)  VALUE SPACE.
018900     05  RP-TOP5-CUST-ORDERS-O      PIC ZZ,ZZ9.
019000     05  FILLER                     PIC X(97) VALUE SPACES.
019100*
019200*    SECTION 6 - DAILY SALES TREND
019300*
019400 01  RP-DAILY-HDR.
019500     05  FILLER PIC X(11) VALUE 'DATE       '.
019600     05  FILLER PIC X(16) VALUE 'REVENUE         '.
019700     05  FILLER PIC X(13) VALUE 'TRANSACTIONS '.
019800     05  FILLER PIC X(17) VALUE 'UNIQUE CUSTOMERS '.
019900     05  FILLER PIC X(75) VALUE SPACES.
020000*
020100 01  RP-DAILY-DETAIL.
020200     05  RP-DAILY-DATE-O            PIC X(10).
020300     05  FILLER                     PIC X(1)  VALUE SPACE.
020400     05  RP-DAILY-REVENUE-O         PIC ZZZ,ZZZ,ZZ9.99.
020500     05  FILLER                     PIC X(1)  VALUE SPACE.
020600     05  RP-DAILY-TRANS-O           PIC ZZZ,ZZ9.
020700     05  FILLER                     PIC X(1)  VALUE SPACE.
020800     05  RP-DAILY-CUST-O            PIC ZZ9.
020900     05  FILLER                     PIC X(95) VALUE SPACES.
021000*
021100*    SECTION 7 - PRODUCT PERFORMANCE ANALYSIS
021200*
021300 01  RP-BEST-DAY-LINE.
021400     05  FILLER                     PIC X(22)
021500                 VALUE 'BEST SELLING DAY:     '.
021600     05  RP-BEST-DAY-DATE-O         PIC X(10).
021700     05  FILLER                     PIC X(3)  VALUE ' - '.
021800     05  RP-BEST-DAY-REV-O          PIC ZZZ,ZZZ,ZZ9.99.
021900     05  FILLER                     PIC X(83) VALUE SPACES.
022000*
022100 01  RP-LOW-PERF-LABEL-LINE.
022200     05  FILLER                     PIC X(25)
022300                 VALUE 'LOW PERFORMING PRODUCTS: '.
022400     05  FILLER                     PIC X(107) VALUE SPACES.
022500*
022600 01  RP-LOW-PERF-DETAIL.
022700     05  FILLER                     PIC X(4)  VALUE SPACES.
022800     05  RP-LOW-PERF-NAME-O         PIC X(25).
022900     05  FILLER                     PIC X(1)  VALUE SPACE.
023000     05  RP-LOW-PERF-QTY-O          PIC Z,ZZZ,ZZ9.
023100     05  FILLER                     PIC X(1)  VALUE SPACE.
023200     05  RP-LOW-PERF-REV-O          PIC ZZZ,ZZZ,ZZ9.99.
023300     05  FILLER                     PIC X(78) VALUE SPACES.
023400*
023500 01  RP-AVG-REGION-LABEL-LINE.
023600     05  FILLER                     PIC X(37)
023700             VALUE 'AVERAGE TRANSACTION VALUE PER REGION'.
023800     05  FILLER                     PIC X(95) VALUE SPACES.
023900*
024000 01  RP-AVG-REGION-DETAIL.
024100     05  FILLER                     PIC X(4)  VALUE SPACES.
024200     05  RP-AVG-REGION-NAME-O       PIC X(10).
024300     05  FILLER                     PIC X(1)  VALUE SPACE.
024400     05  RP-AVG-REGION-AOV-O        PIC ZZZ,ZZ9.99.
024500     05  FILLER                     PIC X(107) VALUE SPACES.
024600*
024700 01  RP-NONE-LINE.
024800     05  FILLER                     PIC X(4)  VALUE SPACES.
024900     05  FILLER                     PIC X(4)  VALUE 'NONE'.
025000     05  FILLER                     PIC X(124) VALUE SPACES.
025100*
025200*    SECTION 8 - API ENRICHMENT SUMMARY
025300*
025400 01  RP-MATCHED-LINE.
025500     05  FILLER                     PIC X(26)
025600                 VALUE 'TOTAL PRODUCTS ENRICHED: '.
025700     05  RP-MATCHED-EDIT             PIC ZZ,ZZ9.
025800     05  FILLER                     PIC X(100) VALUE SPACES.
025900*
026000 01  RP-SUCCESS-RATE-LINE.
026100     05  FILLER                     PIC X(15) VALUE 'SUCCESS RATE: '.
026200     05  RP-SUCCESS-RATE-EDIT        PIC ZZ9.99.
026300     05  FILLER                     PIC X(1)  VALUE '%'.
026400     05  FILLER                     PIC X(110) VALUE SPACES.
026500*
026600 01  RP-UNMATCHED-LABEL-LINE.
026700     05  FILLER                     PIC X(27)
026800             VALUE 'UNMATCHED PRODUCT NAMES:   '.
026900     05  FILLER                     PIC X(105) VALUE SPACES.
027000*
027100 01  RP-UNMATCHED-DETAIL.
027200     05  FILLER                     PIC X(4)  VALUE SPACES.
027300     05  RP-UNMATCHED-NAME-O        PIC X(25).
027400     05  FILLER                     PIC X(103) VALUE SPACES.
027500*
027600******************************************************************
027700 LINKAGE SECTION.
027800*
027900*    RUN PARAMETERS AND THE PER-PRODUCT/PER-CUSTOMER WORKING
028000*    TABLES ARE NOT PASSED - THE TOP-5 ARRAYS BELOW ALREADY CARRY
028100*    EVERYTHING THIS PROGRAM PRINTS FROM THOSE TWO TABLES.
028200*
028300 01  VS-VALIDATION-SUMMARY.
028400     05  VS-TOTAL-INPUT             PIC 9(5)        COMP.
028500     05  VS-TOTAL-INVALID           PIC 9(5)        COMP.
028600     05  VS-FILTERED-REGION         PIC 9(5)        COMP.
028700     05  VS-FILTERED-AMOUNT         PIC 9(5)        COMP.
028800     05  VS-FINAL-COUNT             PIC 9(5)        COMP.
028850     05  FILLER                     PIC X(1).
028900*
029000 01  RP-REPORT-TIMESTAMP.
029100     05  RP-RUN-CCYY                PIC 9(4).
029200     05  RP-RUN-MM                  PIC 9(2).
029300     05  RP-RUN-DD                  PIC 9(2).
029400     05  RP-RUN-HH                  PIC 9(2).
029500     05  RP-RUN-MIN                 PIC 9(2).
029600     05  RP-RUN-SS                  PIC 9(2).
029700     05  RP-RECORDS-PROCESSED       PIC 9(5)        COMP.
029750     05  FILLER                     PIC X(1).
029800*
029900 01  AN-GRAND-TOTALS.
030000     05  AN-GRAND-REVENUE           PIC S9(9)V99 COMP-3.
030100     05  AN-GRAND-TRAN-COUNT        PIC S9(7)    COMP-3.
030200     05  AN-AVG-ORDER-VALUE         PIC S9(7)V99 COMP-3.
030300*
030310*    2026-07-21 MFA CV-1196 - BROKE THE THREE DATE-TEXT FIELDS BELOW
030320*    OUT INTO CCYY-MM-DD COMPONENT REDEFINES, SAME SHAPE AS
030330*    ST-SALE-DATE-BRK IN SALTRNRC.CPY - THE VALUES ARRIVE ALREADY
030340*    VALID OUT OF SALSP010 SO THESE ARE NOT USED FOR VALIDATION, JUST
030350*    SO A FUTURE CALENDAR-MATH OR CENTURY EDIT HAS THE PIECES ON HAND
030360*    WITHOUT HAVING TO UNSTRING THE TEXT FIELD AGAIN.
030370*
030380     05  AN-DATE-RANGE-MIN          PIC X(10).
030390     05  AN-DATE-RANGE-MIN-BRK REDEFINES AN-DATE-RANGE-MIN.
030400         10  AN-DRMIN-CCYY          PIC X(4).
030410         10  AN-DRMIN-DASH1         PIC X(1).
030420         10  AN-DRMIN-MM            PIC X(2).
030430         10  AN-DRMIN-DASH2         PIC X(1).
030440         10  AN-DRMIN-DD            PIC X(2).
030450     05  AN-DATE-RANGE-MAX          PIC X(10).
030460     05  AN-DATE-RANGE-MAX-BRK REDEFINES AN-DATE-RANGE-MAX.
030470         10  AN-DRMAX-CCYY          PIC X(4).
030480         10  AN-DRMAX-DASH1         PIC X(1).
030490         10  AN-DRMAX-MM            PIC X(2).
030500         10  AN-DRMAX-DASH2         PIC X(1).
030510         10  AN-DRMAX-DD            PIC X(2).
030520     05  AN-PEAK-DATE               PIC X(10).
030530     05  AN-PEAK-DATE-BRK REDEFINES AN-PEAK-DATE.
030540         10  AN-PKDT-CCYY           PIC X(4).
030550         10  AN-PKDT-DASH1          PIC X(1).
030560         10  AN-PKDT-MM             PIC X(2).
030570         10  AN-PKDT-DASH2          PIC X(1).
030580         10  AN-PKDT-DD             PIC X(2).
030590     05  AN-PEAK-REVENUE            PIC S9(9)V99 COMP-3.
030600     05  AN-PEAK-TRAN-COUNT         PIC S9(5)    COMP-3.
030610     05  FILLER                     PIC X(1).
030800*
030900 01  AN-REGION-TABLE.
031000     05  AN-REGION-COUNT            PIC S9(4) COMP.
031100     05  AN-REGION-ROW OCCURS 20 TIMES
031200                       INDEXED BY AN-REGION-IDX.
031300         10  AN-REGION-NAME         PIC X(10).
031400         10  AN-REGION-SALES        PIC S9(9)V99 COMP-3.
031500         10  AN-REGION-TRAN-COUNT   PIC S9(7)    COMP-3.
031600         10  AN-REGION-PCT          PIC S9(3)V99 COMP-3.
031650     05  FILLER                     PIC X(1).
031700*
031800 01  AN-TOP5-PRODUCTS.
031900     05  AN-TOP5-PROD-USED          PIC S9(4) COMP.
032000     05  AN-TOP5-PROD-ROW OCCURS 5 TIMES.
032100         10  AN-TOP5-PROD-NAME      PIC X(25).
032200         10  AN-TOP5-PROD-QTY       PIC S9(7)    COMP-3.
032300         10  AN-TOP5-PROD-REVENUE   PIC S9(9)V99 COMP-3.
032350     05  FILLER                     PIC X(1).
032400*
032500 01  AN-TOP5-CUSTOMERS.
032600     05  AN-TOP5-CUST-USED          PIC S9(4) COMP.
032700     05  AN-TOP5-CUST-ROW OCCURS 5 TIMES.
032800         10  AN-TOP5-CUST-ID        PIC X(8).
032900         10  AN-TOP5-CUST-SPENT     PIC S9(9)V99 COMP-3.
033000         10  AN-TOP5-CUST-ORDERS    PIC S9(5)    COMP-3.
033050     05  FILLER                     PIC X(1).
033100*
033110*    2026-07-14 MFA CV-1194 - AN-DATE-CUST-SEEN MUST STAY IN STEP
033120*    WITH SALSTATC.CPY - THIS IS A LINKAGE COPY, NOT A COPY
033130*    STATEMENT, SO THE TWO DECLARATIONS ARE NOT TIED TOGETHER BY
033140*    THE COMPILER AND HAVE TO BE MAINTAINED BY HAND.
033150*
033200 01  AN-DATE-TABLE.
033300     05  AN-DATE-COUNT              PIC S9(4) COMP.
033400     05  AN-DATE-ROW OCCURS 370 TIMES
033500                     INDEXED BY AN-DATE-IDX.
033600         10  AN-DATE-VALUE          PIC X(10).
033700         10  AN-DATE-REVENUE        PIC S9(9)V99 COMP-3.
033800         10  AN-DATE-TRAN-COUNT     PIC S9(5)    COMP-3.
033900         10  AN-DATE-CUST-COUNT     PIC S9(3)    COMP-3.
034000         10  AN-DATE-CUST-SEEN OCCURS 500 TIMES
034100                         PIC X(8).
034150     05  FILLER                     PIC X(1).
034200*
034300 01  AN-LOW-PERFORMERS.
034400     05  AN-LOW-PERF-COUNT          PIC S9(4) COMP.
034500     05  AN-LOW-PERF-THRESHOLD      PIC S9(5) COMP-3.
034600     05  AN-LOW-PERF-ROW OCCURS 500 TIMES
034700                         INDEXED BY AN-LOW-IDX.
034800         10  AN-LOW-PERF-NAME       PIC X(25).
034900         10  AN-LOW-PERF-QTY        PIC S9(7)    COMP-3.
035000         10  AN-LOW-PERF-REVENUE    PIC S9(9)V99 COMP-3.
035050     05  FILLER                     PIC X(1).
035100*
035200 01  EN-ENRICH-SUMMARY.
035300     05  EN-MATCHED-COUNT           PIC S9(5) COMP-3.
035400     05  EN-SUCCESS-RATE            PIC S9(3)V99 COMP-3.
035500     05  EN-UNMATCHED-COUNT         PIC S9(4) COMP.
035600     05  EN-UNMATCHED-NAME OCCURS 500 TIMES
035700                           INDEXED BY EN-UNMATCHED-IDX
035800                     PIC X(25).
035850     05  FILLER                     PIC X(1).
035900*
036000******************************************************************
036100 PROCEDURE DIVISION USING VS-VALIDATION-SUMMARY,
036200                           RP-REPORT-TIMESTAMP,
036300                           AN-GRAND-TOTALS,
036400                           AN-REGION-TABLE,
036500                           AN-TOP5-PRODUCTS,
036600                           AN-TOP5-CUSTOMERS,
036700                           AN-DATE-TABLE,
036800                           AN-LOW-PERFORMERS,
036900                           EN-ENRICH-SUMMARY.
037000*
037100 000-MAIN.
037200     PERFORM 050-OPEN-REPORT-FILE.
037300     PERFORM 100-WRITE-HEADER.
037400     PERFORM 200-WRITE-OVERALL-SUMMARY.
037500     PERFORM 300-WRITE-REGION-PERFORMANCE.
037600     PERFORM 400-WRITE-TOP5-PRODUCTS.
037700     PERFORM 500-WRITE-TOP5-CUSTOMERS.
037800     PERFORM 600-WRITE-DAILY-TREND.
037900     PERFORM 700-WRITE-PERFORMANCE-ANALYSIS.
038000     PERFORM 800-WRITE-ENRICHMENT-SUMMARY.
038100     PERFORM 990-CLOSE-REPORT-FILE.
038200     GOBACK.
038300*
038400 050-OPEN-REPORT-FILE.
038500     OPEN OUTPUT REPORT-FILE.
038600     IF WS-REPORT-STATUS NOT = '00'
038700         DISPLAY 'SALSP030 - ERROR OPENING REPORT FILE. STATUS '
038800                  WS-REPORT-STATUS
038900     END-IF.
039000*
039100*    ----------------------------------------------------------
039200*    SECTION 1 - HEADER
039300*    ----------------------------------------------------------
039400*
039500 100-WRITE-HEADER.
039600     WRITE REPORT-RECORD FROM RP-EQUALS-RULE AFTER TOP-OF-FORM.
039700     WRITE REPORT-RECORD FROM RP-TITLE-LINE.
039800     MOVE RP-RUN-CCYY TO RP-TS-CCYY.
039900     MOVE RP-RUN-MM   TO RP-TS-MM.
040000     MOVE RP-RUN-DD   TO RP-TS-DD.
040100     MOVE RP-RUN-HH   TO RP-TS-HH.
040200     MOVE RP-RUN-MIN  TO RP-TS-MIN.
040300     MOVE RP-RUN-SS   TO RP-TS-SS.
040400     WRITE REPORT-RECORD FROM RP-TIMESTAMP-LINE.
040500     MOVE RP-RECORDS-PROCESSED TO RP-RECS-EDIT.
040600     WRITE REPORT-RECORD FROM RP-RECORDS-LINE.
040700     WRITE REPORT-RECORD FROM RP-EQUALS-RULE.
040800     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
040900*
041000*    ----------------------------------------------------------
041100*    SECTION 2 - OVERALL SUMMARY
041200*    ----------------------------------------------------------
041300*
041400 200-WRITE-OVERALL-SUMMARY.
041500     MOVE '2. OVERALL SUMMARY' TO RP-SECTION-TITLE-TEXT.
041600     PERFORM 900-WRITE-SECTION-TITLE.
041700     MOVE AN-GRAND-REVENUE TO RP-REVENUE-EDIT.
041800     WRITE REPORT-RECORD FROM RP-REVENUE-LINE.
041900     MOVE VS-FINAL-COUNT TO RP-TRANS-EDIT.
042000     WRITE REPORT-RECORD FROM RP-TRANS-LINE.
042100     MOVE AN-AVG-ORDER-VALUE TO RP-AOV-EDIT.
042200     WRITE REPORT-RECORD FROM RP-AOV-LINE.
042300     MOVE AN-DATE-RANGE-MIN TO RP-DATE-RANGE-START.
042400     MOVE AN-DATE-RANGE-MAX TO RP-DATE-RANGE-END.
042500     WRITE REPORT-RECORD FROM RP-DATE-RANGE-LINE.
042600     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
042700*
042800*    ----------------------------------------------------------
042900*    SECTION 3 - REGION-WISE PERFORMANCE (CONTROL TOTALS, SALES
043000*    DESCENDING - SALSP010 610-RANK-REGIONS-BY-SALES ALREADY
043100*    SORTED THE TABLE BEFORE THE CALL).
043200*    ----------------------------------------------------------
043300*
043400 300-WRITE-REGION-PERFORMANCE.
043500     MOVE '3. REGION-WISE PERFORMANCE' TO RP-SECTION-TITLE-TEXT.
043600     PERFORM 900-WRITE-SECTION-TITLE.
043700     WRITE REPORT-RECORD FROM RP-REGION-HDR.
043800     PERFORM 310-WRITE-ONE-REGION
043900         VARYING AN-REGION-IDX FROM 1 BY 1
044000         UNTIL AN-REGION-IDX > AN-REGION-COUNT.
044100     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
044200*
044300 310-WRITE-ONE-REGION.
044400     MOVE AN-REGION-NAME(AN-REGION-IDX)  TO RP-REGION-NAME-O.
044500     MOVE AN-REGION-SALES(AN-REGION-IDX)  TO RP-REGION-SALES-O.
044600     MOVE AN-REGION-PCT(AN-REGION-IDX)    TO RP-REGION-PCT-O.
044700     MOVE AN-REGION-TRAN-COUNT(AN-REGION-IDX)
044800                                          TO RP-REGION-TRANS-O.
044900     WRITE REPORT-RECORD FROM RP-REGION-DETAIL.
045000*
045100*    ----------------------------------------------------------
045200*    SECTION 4 - TOP 5 PRODUCTS (ALREADY RANKED BY SALSP010
045300*    600-RANK-PRODUCTS-BY-QTY - THIS PARAGRAPH JUST PRINTS THE
045400*    ARRAY IN THE ORDER IT WAS BUILT).
045500*    ----------------------------------------------------------
045600*
045700 400-WRITE-TOP5-PRODUCTS.
045800     MOVE '4. TOP 5 PRODUCTS' TO RP-SECTION-TITLE-TEXT.
045900     PERFORM 900-WRITE-SECTION-TITLE.
046000     WRITE REPORT-RECORD FROM RP-TOP5-PROD-HDR.
046100     PERFORM 410-WRITE-ONE-TOP-PRODUCT
046200         VARYING WS-TOP5-IX FROM 1 BY 1
046300         UNTIL WS-TOP5-IX > AN-TOP5-PROD-USED.
046400     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
046500*
046600 410-WRITE-ONE-TOP-PRODUCT.
046700     MOVE WS-TOP5-IX TO RP-TOP5-PROD-RANK-O.
046800     MOVE AN-TOP5-PROD-NAME(WS-TOP5-IX)   TO RP-TOP5-PROD-NAME-O.
046900     MOVE AN-TOP5-PROD-QTY(WS-TOP5-IX)    TO RP-TOP5-PROD-QTY-O.
047000     MOVE AN-TOP5-PROD-REVENUE(WS-TOP5-IX) TO RP-TOP5-PROD-REV-O.
047100     WRITE REPORT-RECORD FROM RP-TOP5-PROD-DETAIL.
047200*
047300*    ----------------------------------------------------------
047400*    SECTION 5 - TOP 5 CUSTOMERS
047500*    ----------------------------------------------------------
047600*
047700 500-WRITE-TOP5-CUSTOMERS.
047800     MOVE '5. TOP 5 CUSTOMERS' TO RP-SECTION-TITLE-TEXT.
047900     PERFORM 900-WRITE-SECTION-TITLE.
048000     WRITE REPORT-RECORD FROM RP-TOP5-CUST-HDR.
048100     PERFORM 510-WRITE-ONE-TOP-CUSTOMER
048200         VARYING WS-TOP5-IX FROM 1 BY 1
048300         UNTIL WS-TOP5-IX > AN-TOP5-CUST-USED.
048400     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
048500*
048600 510-WRITE-ONE-TOP-CUSTOMER.
048700     MOVE WS-TOP5-IX TO RP-TOP5-CUST-RANK-O.
048800     MOVE AN-TOP5-CUST-ID(WS-TOP5-IX)     TO RP-TOP5-CUST-ID-O.
048900     MOVE AN-TOP5-CUST-SPENT(WS-TOP5-IX)  TO RP-TOP5-CUST-SPENT-O.
049000     MOVE AN-TOP5-CUST-ORDERS(WS-TOP5-IX) TO RP-TOP5-CUST-ORDERS-O.
049100     WRITE REPORT-RECORD FROM RP-TOP5-CUST-DETAIL.
049200*
049300*    ----------------------------------------------------------
049400*    SECTION 6 - DAILY SALES TREND (DATE ASCENDING - SALSP010
049500*    615-SORT-DATE-TABLE-ASCENDING ALREADY SORTED THE TABLE).
049600*    ----------------------------------------------------------
049700*
049800 600-WRITE-DAILY-TREND.
049900     MOVE '6. DAILY SALES TREND' TO RP-SECTION-TITLE-TEXT.
050000     PERFORM 900-WRITE-SECTION-TITLE.
050100     WRITE REPORT-RECORD FROM RP-DAILY-HDR.
050200     PERFORM 610-WRITE-ONE-DAY
050300         VARYING AN-DATE-IDX FROM 1 BY 1
050400         UNTIL AN-DATE-IDX > AN-DATE-COUNT.
050500     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
050600*
050700 610-WRITE-ONE-DAY.
050800     MOVE AN-DATE-VALUE(AN-DATE-IDX)      TO RP-DAILY-DATE-O.
050900     MOVE AN-DATE-REVENUE(AN-DATE-IDX)    TO RP-DAILY-REVENUE-O.
051000     MOVE AN-DATE-TRAN-COUNT(AN-DATE-IDX) TO RP-DAILY-TRANS-O.
051100     MOVE AN-DATE-CUST-COUNT(AN-DATE-IDX) TO RP-DAILY-CUST-O.
051200     WRITE REPORT-RECORD FROM RP-DAILY-DETAIL.
051300*
051400*    ----------------------------------------------------------
051500*    SECTION 7 - PRODUCT PERFORMANCE ANALYSIS.  AVERAGE
051600*    TRANSACTION VALUE PER REGION IS A REPORT-TIME DERIVATION -
051700*    THE REGION TABLE CARRIES NO STORED AOV FIELD OF ITS OWN.
051800*    ----------------------------------------------------------
051900*
052000 700-WRITE-PERFORMANCE-ANALYSIS.
052100     MOVE '7. PRODUCT PERFORMANCE ANALYSIS' TO
052200         RP-SECTION-TITLE-TEXT.
052300     PERFORM 900-WRITE-SECTION-TITLE.
052400     MOVE AN-PEAK-DATE    TO RP-BEST-DAY-DATE-O.
052500     MOVE AN-PEAK-REVENUE TO RP-BEST-DAY-REV-O.
052600     WRITE REPORT-RECORD FROM RP-BEST-DAY-LINE.
052700     WRITE REPORT-RECORD FROM RP-LOW-PERF-LABEL-LINE.
052800     IF AN-LOW-PERF-COUNT = 0
052900         WRITE REPORT-RECORD FROM RP-NONE-LINE
053000     ELSE
053100         PERFORM 710-WRITE-ONE-LOW-PERFORMER
053200             VARYING AN-LOW-IDX FROM 1 BY 1
053300             UNTIL AN-LOW-IDX > AN-LOW-PERF-COUNT
053400     END-IF.
053500     WRITE REPORT-RECORD FROM RP-AVG-REGION-LABEL-LINE.
053600     PERFORM 720-WRITE-ONE-REGION-AOV
053700         VARYING AN-REGION-IDX FROM 1 BY 1
053800         UNTIL AN-REGION-IDX > AN-REGION-COUNT.
053900     WRITE REPORT-RECORD FROM RP-BLANK-LINE.
054000*
054100 710-WRITE-ONE-LOW-PERFORMER.
054200     MOVE AN-LOW-PERF-NAME(AN-LOW-IDX)    TO RP-LOW-PERF-NAME-O.
054300     MOVE AN-LOW-PERF-QTY(AN-LOW-IDX)     TO RP-LOW-PERF-QTY-O.
054400     MOVE AN-LOW-PERF-REVENUE(AN-LOW-IDX) TO RP-LOW-PERF-REV-O.
054500     WRITE REPORT-RECORD FROM RP-LOW-PERF-DETAIL.
054600*
054700 720-WRITE-ONE-REGION-AOV.
054800     MOVE AN-REGION-NAME(AN-REGION-IDX) TO RP-AVG-REGION-NAME-O.
054900     IF AN-REGION-TRAN-COUNT(AN-REGION-IDX) > 0
055000         COMPUTE RP-AVG-REGION-AOV-O ROUNDED =
055100             AN-REGION-SALES(AN-REGION-IDX) /
055200                 AN-REGION-TRAN-COUNT(AN-REGION-IDX)
055300     ELSE
055400         MOVE 0 TO RP-AVG-REGION-AOV-O
055500     END-IF.
055600     WRITE REPORT-RECORD FROM RP-AVG-REGION-DETAIL.
055700*
055800*    ----------------------------------------------------------
055900*    SECTION 8 - API ENRICHMENT SUMMARY
056000*    ----------------------------------------------------------
056100*
056200 800-WRITE-ENRICHMENT-SUMMARY.
056300     MOVE '8. API ENRICHMENT SUMMARY' TO RP-SECTION-TITLE-TEXT.
056400     PERFORM 900-WRITE-SECTION-TITLE.
056500     MOVE EN-MATCHED-COUNT TO RP-MATCHED-EDIT.
056600     WRITE REPORT-RECORD FROM RP-MATCHED-LINE.
056700     MOVE EN-SUCCESS-RATE TO RP-SUCCESS-RATE-EDIT.
056800     WRITE REPORT-RECORD FROM RP-SUCCESS-RATE-LINE.
056900     WRITE REPORT-RECORD FROM RP-UNMATCHED-LABEL-LINE.
057000     IF EN-UNMATCHED-COUNT = 0
057100         WRITE REPORT-RECORD FROM RP-NONE-LINE
057200     ELSE
057300         PERFORM 810-WRITE-ONE-UNMATCHED-NAME
057400             VARYING EN-UNMATCHED-IDX FROM 1 BY 1
057500             UNTIL EN-UNMATCHED-IDX > EN-UNMATCHED-COUNT
057600     END-IF.
057700*
057800 810-WRITE-ONE-UNMATCHED-NAME.
057900     MOVE EN-UNMATCHED-NAME(EN-UNMATCHED-IDX)
058000         TO RP-UNMATCHED-NAME-O.
058100     WRITE REPORT-RECORD FROM RP-UNMATCHED-DETAIL.
058200*
058300*    ----------------------------------------------------------
058400*    SHARED HELPER - SECTION TITLE PLUS ITS UNDERLINE RULE.
058500*    ----------------------------------------------------------
058600*
058700 900-WRITE-SECTION-TITLE.
058800     WRITE REPORT-RECORD FROM RP-SECTION-TITLE.
058900     WRITE REPORT-RECORD FROM RP-SECTION-RULE.
059000*
059100 990-CLOSE-REPORT-FILE.
059200     CLOSE REPORT-FILE.
059300*
059400*  END OF PROGRAM SALSP030
