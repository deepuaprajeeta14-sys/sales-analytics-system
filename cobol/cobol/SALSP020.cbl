000100******************************************************************
000200*                                                                *
000300*      SALSP020                                                 *
000400*      CRESTVIEW DATA SERVICES - SALES ANALYTICS SUBSYSTEM       *
000500*                                                                *
000600*      PRODUCT ENRICHMENT SUBROUTINE.  CALLED ONCE PER KEPT      *
000700*      TRANSACTION BY SALSP010.  COPIES THE EIGHT TRANSACTION    *
000800*      FIELDS ACROSS TO THE ENRICHED RECORD, STRIPS THE 'P' OFF  *
000900*      THE PRODUCT ID AND LOOKS THE NUMBER UP IN THE PRODUCT     *
001000*      MASTER TABLE SALSP010 BUILT AT OPEN TIME, FILLS IN         *
001100*      CATEGORY/BRAND/RATING/MATCH ON A HIT, AND ON A MISS        *
001200*      TRACKS THE PRODUCT NAME ON THE UNMATCHED LIST.             *
001300*                                                                *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    SALSP020.
001700 AUTHOR.        R J HOLLOWAY.
001800 INSTALLATION.  CRESTVIEW DATA SERVICES.
001900 DATE-WRITTEN.  FEBRUARY 1990.
002000 DATE-COMPILED.
002100 SECURITY.      CRESTVIEW DATA SERVICES - INTERNAL USE ONLY.
002200******************************************************************
002300*    AMENDMENT HISTORY
002400*
002500*    DATE       BY    REQUEST    DESCRIPTION
002600*    ---------- ----- ---------- ----------------------------
002700*    1990-02-19 RJH   CV-0140    ORIGINAL SUBROUTINE - LOOKS UP
002800*                                PRODUCT ID, SETS CATEGORY/BRAND
002900*    1995-06-26 DPO   CV-0366    CHANGED LOOKUP FROM LINEAR SCAN
003000*                                TO SEARCH ALL AGAINST THE NEWLY
003100*                                KEYED PM-PRODUCT-ROW TABLE
003200*    2001-01-15 MFA   CV-0560    ADDED RATING PASS-THROUGH (API-
003300*                                RATING WAS FIXED AT ZERO BEFORE)
003400*    2011-04-22 TLF   CV-0810    REWRITTEN AS PAIR TO SALENRRC -
003500*                                NOW BUILDS ALL EIGHT PASSTHROUGH
003600*                                FIELDS ITSELF, NOT JUST THE FOUR
003700*                                ENRICHMENT FIELDS
003800*    2015-09-10 DPO   CV-0955    ADDED UNMATCHED-NAME DEDUP LIST
003900*                                FOR REPORT SECTION 8
004000*    2022-02-21 TLF   CV-1102    NON-NUMERIC SUFFIX NOW TREATED AS
004100*                                NO MATCH INSTEAD OF ABENDING ON
004200*                                THE SEARCH ALL COMPARE
004210*    2026-07-21 MFA   CV-1198    WS-DEDUP-IX MOVED OUT OF WS-FIELDS
004220*                                TO A STANDALONE 77-LEVEL ITEM -
004230*                                IT IS A SCRATCH SUBSCRIPT, NOT
004240*                                PART OF ANY RECORD
004300*
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700******************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100*    LOCAL SCRATCH - A FOUND SWITCH FOR THE SEARCH ALL RESULT AND
005200*    A DEDUP SWITCH FOR THE UNMATCHED-NAME SCAN.
005300*
005400 01  WS-FIELDS.
005500     05  WS-FOUND-SW                 PIC X(1)    VALUE 'N'.
005600         88  WS-PRODUCT-FOUND                     VALUE 'Y'.
005700         88  WS-PRODUCT-NOT-FOUND                 VALUE 'N'.
005800     05  WS-DEDUP-SW                 PIC X(1)    VALUE 'N'.
005850     05  FILLER                      PIC X(1).
005900*
005910*    2026-07-21 MFA CV-1198 - DEDUP SUBSCRIPT PULLED OUT OF
005920*    WS-FIELDS AND DECLARED AT THE 77 LEVEL - IT IS SCRATCH FOR
005930*    410-TRACK-UNMATCHED-NAME ONLY, NOT A FIELD OF ANY RECORD.
005940*
005950 77  WS-DEDUP-IX                     PIC S9(4)   COMP.
005960*
006000*
006100******************************************************************
006200 LINKAGE SECTION.
006300*
006400 COPY SALTRNRC.
006500 COPY SALPRDRC.
006600 COPY SALENRRC.
006700*
006800*    ONLY THE ENRICHMENT-SUMMARY GROUP OF THE SHARED STATISTICS
006900*    COPYBOOK IS NEEDED HERE - THE REST (VALIDATION SUMMARY, RUN
007000*    PARAMETERS, ANALYTICS TABLES) BELONGS TO SALSP010/SALSP030.
007100*
007200 01  EN-ENRICH-SUMMARY.
007300     05  EN-MATCHED-COUNT             PIC S9(5) COMP-3.
007400     05  EN-SUCCESS-RATE               PIC S9(3)V99 COMP-3.
007500     05  EN-UNMATCHED-COUNT            PIC S9(4) COMP.
007600     05  EN-UNMATCHED-NAME OCCURS 500 TIMES
007700                           INDEXED BY EN-UNMATCHED-IDX
007800                     PIC X(25).
007850     05  FILLER                        PIC X(1).
007900*
008000******************************************************************
008100 PROCEDURE DIVISION USING ST-TRANSACTION-RECORD,
008200                           PM-PRODUCT-TABLE,
008300                           EN-ENRICHED-RECORD,
008400                           EN-ENRICH-SUMMARY.
008500*
008600 000-MAIN.
008700     PERFORM 100-BUILD-PASSTHROUGH-FIELDS.
008800     PERFORM 200-LOOKUP-PRODUCT.
008900     IF WS-PRODUCT-FOUND
009000         PERFORM 300-MOVE-MATCHED-FIELDS
009100         PERFORM 310-COUNT-MATCH
009200     ELSE
009300         PERFORM 400-MOVE-UNMATCHED-FIELDS
009400         PERFORM 410-TRACK-UNMATCHED-NAME
009500     END-IF.
009600     GOBACK.
009700*
009800*    ----------------------------------------------------------
009900*    PASSTHROUGH - THE EIGHT TRANSACTION FIELDS CARRY STRAIGHT
010000*    ACROSS TO THE ENRICHED RECORD UNCHANGED.  QUANTITY AND
010100*    UNIT PRICE ALSO GET THEIR EDITED-TEXT COMPANION FIELDS SET
010200*    HERE SINCE SALSP010 WRITES THE LINE STRAIGHT FROM THEM.
010300*    ----------------------------------------------------------
010400*
010500 100-BUILD-PASSTHROUGH-FIELDS.
010600     MOVE ST-TRANSACTION-ID  TO EN-TRANSACTION-ID.
010700     MOVE ST-SALE-DATE       TO EN-SALE-DATE.
010800     MOVE ST-PRODUCT-ID      TO EN-PRODUCT-ID.
010900     MOVE ST-PRODUCT-NAME    TO EN-PRODUCT-NAME.
011000     MOVE ST-QUANTITY        TO EN-QUANTITY.
011100     MOVE EN-QUANTITY        TO EN-QUANTITY-EDIT.
011200     MOVE ST-UNIT-PRICE      TO EN-UNIT-PRICE.
011300     MOVE EN-UNIT-PRICE      TO EN-UNIT-PRICE-EDIT.
011400     MOVE ST-CUSTOMER-ID     TO EN-CUSTOMER-ID.
011500     MOVE ST-REGION          TO EN-REGION.
011600*
011700*    ----------------------------------------------------------
011800*    LOOKUP - JOIN KEY IS THE NUMERIC VALUE OF THE PRODUCT ID
011900*    WITH THE LEADING 'P' REMOVED (R-070).  A SUFFIX THAT IS NOT
012000*    ALL DIGITS IS TREATED AS NO MATCH, NOT AS AN ERROR - THE
012100*    VALIDATOR ALREADY CONFIRMED THE 'P' PREFIX; IT NEVER CHECKS
012200*    THE REMAINDER IS NUMERIC.
012300*    ----------------------------------------------------------
012400*
012500 200-LOOKUP-PRODUCT.
012600     MOVE 'N' TO WS-FOUND-SW.
012700     IF ST-PROD-ID-SUFFIX IS NUMERIC
012800         SEARCH ALL PM-PRODUCT-ROW
012900             AT END
013000                 CONTINUE
013100             WHEN PM-ID(PM-IDX) = ST-PROD-ID-SUFFIX-N
013200                 SET WS-PRODUCT-FOUND TO TRUE
013300         END-SEARCH
013400     END-IF.
013500*
013600 300-MOVE-MATCHED-FIELDS.
013700     MOVE PM-CATEGORY(PM-IDX)   TO EN-API-CATEGORY.
013800     MOVE PM-BRAND(PM-IDX)      TO EN-API-BRAND.
013900     MOVE PM-RATING(PM-IDX)     TO EN-API-RATING.
014000     MOVE EN-API-RATING         TO EN-API-RATING-EDIT.
014100     MOVE 'True '               TO EN-API-MATCH.
014200     SET PM-ROW-MATCHED(PM-IDX) TO TRUE.
014300*
014400 310-COUNT-MATCH.
014500     ADD 1 TO EN-MATCHED-COUNT.
014600*
014700*    ----------------------------------------------------------
014800*    NO MATCH - ENRICHMENT FIELDS LEFT EMPTY/ZERO PER SPEC.
014900*    ----------------------------------------------------------
015000*
015100 400-MOVE-UNMATCHED-FIELDS.
015200     MOVE SPACES   TO EN-API-CATEGORY.
015300     MOVE SPACES   TO EN-API-BRAND.
015400     MOVE 0        TO EN-API-RATING.
015500     MOVE 0        TO EN-API-RATING-EDIT.
015600     MOVE 'False'  TO EN-API-MATCH.
015700*
015800*    ----------------------------------------------------------
015900*    UNMATCHED-NAME LIST - DEDUPED HERE SO SALSP010 PARAGRAPH
016000*    650-SORT-UNMATCHED-NAMES HAS ONLY DISTINCT NAMES TO SORT
016100*    BEFORE REPORT SECTION 8 IS WRITTEN.
016200*    ----------------------------------------------------------
016300*
016400 410-TRACK-UNMATCHED-NAME.
016500     MOVE 'N' TO WS-DEDUP-SW.
016600     IF EN-UNMATCHED-COUNT > 0
016700         PERFORM 420-SCAN-UNMATCHED-NAMES
016800             VARYING WS-DEDUP-IX FROM 1 BY 1
016900             UNTIL WS-DEDUP-IX > EN-UNMATCHED-COUNT
017000                OR WS-DEDUP-SW = 'Y'
017100     END-IF.
017200     IF WS-DEDUP-SW = 'N'
017300         AND EN-UNMATCHED-COUNT < 500
017400         ADD 1 TO EN-UNMATCHED-COUNT
017500         MOVE ST-PRODUCT-NAME TO
017600             EN-UNMATCHED-NAME(EN-UNMATCHED-COUNT)
017700     END-IF.
017800*
017900 420-SCAN-UNMATCHED-NAMES.
018000     IF EN-UNMATCHED-NAME(WS-DEDUP-IX) = ST-PRODUCT-NAME
018100         MOVE 'Y' TO WS-DEDUP-SW
018200     END-IF.
018300*
018400*  END OF PROGRAM SALSP020
